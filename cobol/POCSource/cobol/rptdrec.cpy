000100************************************************************
000200* RPTDREC  --  REPORT-DATA RECORD LAYOUT
000300************************************************************
000400*   ONE ROW PER MEMBER PER CALENDAR DATE -- THE NIGHTLY
000500*   POSTED SUMMARY OF NET CALORIES AND NET POINTS FOR THAT
000600*   DATE, TOGETHER WITH THE MEMBER'S WEIGHT AS OF THAT DATE.
000700*
000800*   COPIED ONCE FOR THE OLD (BEFORE-IMAGE) MASTER AND ONCE
000900*   FOR THE NEW (AFTER-IMAGE) MASTER RPTDU001 WRITES, e.g.
001000*       COPY RPTDREC REPLACING ==:TAG:== BY ==OLD==.
001100*       COPY RPTDREC REPLACING ==:TAG:== BY ==NEW==.
001200*   REPORT-ID IS ASSIGNED ON INSERT AND CARRIED FORWARD
001300*   UNCHANGED ON EVERY SUBSEQUENT UPDATE.
001400************************************************************
001500 01  :TAG:-REPORT-DATA-RECORD.
001600     05  :TAG:-REPORT-ID             PIC X(36).
001700     05  :TAG:-USER-ID                PIC X(36).
001800     05  :TAG:-REPORT-DATE.
001900         10  :TAG:-REPORT-DATE-YYYY  PIC 9(04).
002000         10  :TAG:-REPORT-DATE-MM    PIC 9(02).
002100         10  :TAG:-REPORT-DATE-DD    PIC 9(02).
002200     05  :TAG:-REPORT-DATE-N REDEFINES :TAG:-REPORT-DATE
002300                                     PIC 9(08).
002400     05  :TAG:-POUNDS                 PIC 9(03)V9(01).
002500     05  :TAG:-NET-CALORIES           PIC S9(06).
002600     05  :TAG:-NET-POINTS             PIC S9(04)V9(02).
002650*    :TAG:-RECORD-SEQ-NO IS THE RUN-LOCAL WRITE SEQUENCE STAMPED
002660*    BY RPTDU001 AS IT POSTS -- HOUSEKEEPING ONLY, CARRIED FORWARD
002670*    UNCHANGED BY 442-COPY-OLD-ROW-THROUGH THE SAME AS ANY OTHER
002680*    FIELD ON A ROW THAT IS NOT OURS TO TOUCH TONIGHT.
002690     05  :TAG:-RECORD-SEQ-NO          PIC 9(06) COMP-3 VALUE 0.
002750*    :TAG:-ROW-STATUS-CD -- SET TO 'AC' WHEN 444-INSERT-NEW-ROW
002760*    FIRST WRITES THE ROW; AN OFFLINE CORRECTION RUN MAY LATER
002770*    MARK A ROW 'VD' (VOIDED) OR 'CR' (CORRECTED).  RPTDU001
002780*    ITSELF NEVER SETS 'VD' OR 'CR' -- IT ONLY PRESERVES WHATEVER
002790*    VALUE IS ALREADY ON THE ROW WHEN IT UPDATES OR COPIES IT
002800*    THROUGH, THE SAME TREATMENT AS REPORT-ID.
002810     05  :TAG:-ROW-STATUS-CD          PIC X(02) VALUE 'AC'.
002820         88  :TAG:-ROW-ACTIVE         VALUE 'AC'.
002830         88  :TAG:-ROW-VOIDED         VALUE 'VD'.
002840         88  :TAG:-ROW-CORRECTED      VALUE 'CR'.
002900*    :TAG:-LAST-TOUCHED-DATE IS THE RUN DATE THIS ROW WAS LAST
002910*    INSERTED OR UPDATED -- SYS-CURRENT-DATE AT THE TIME OF THE
002920*    WRITE, NOT THE :TAG:-REPORT-DATE THE ROW SUMMARIZES.
002930     05  :TAG:-LAST-TOUCHED-DATE.
002940         10  :TAG:-LAST-TOUCHED-YYYY PIC 9(04).
002950         10  :TAG:-LAST-TOUCHED-MM   PIC 9(02).
002960         10  :TAG:-LAST-TOUCHED-DD   PIC 9(02).
002970     05  :TAG:-LAST-TOUCHED-DATE-N REDEFINES :TAG:-LAST-TOUCHED-DATE
002980                                     PIC 9(08).
003000*    :TAG:-CORRECTION-IND IS SET TO 'Y' BY THE SAME OFFLINE
003010*    CORRECTION RUN THAT CAN SET :TAG:-ROW-STATUS-CD TO 'CR' --
003020*    KEPT SEPARATE SO AN EXCEPTION LISTING CAN DISTINGUISH A
003030*    "TOUCHED SINCE POSTED" ROW FROM A STRAIGHT VOID.
003040     05  :TAG:-CORRECTION-IND         PIC X VALUE 'N'.
003050         88  :TAG:-ROW-WAS-CORRECTED  VALUE 'Y'.
003060         88  :TAG:-ROW-NOT-CORRECTED  VALUE 'N'.
003100     05  FILLER                      PIC X(145).
