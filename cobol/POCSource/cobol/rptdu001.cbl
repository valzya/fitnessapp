000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  RPTDU001.
000400 AUTHOR. R. HUANG.
000500 INSTALLATION. FITLOG SYSTEMS GROUP.
000600 DATE-WRITTEN. 03/04/91.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000* REMARKS.
001100*    NIGHTLY PER-MEMBER LEDGER POST.  FOR ONE USER-ID AND A
001200*    START DATE SUPPLIED BY THE CALLER, WALKS EACH CALENDAR
001300*    DATE FROM START DATE THROUGH "TODAY" (AS OBSERVED IN THE
001400*    MEMBER'S OWN TIME ZONE) AND POSTS ONE REPORT-DATA ROW PER
001500*    DATE -- NET CALORIES EATEN LESS CALORIES BURNED, NET
001600*    POINTS EARNED LESS POINTS BURNED, AND THE MEMBER'S MOST
001700*    RECENT RECORDED WEIGHT AS OF THAT DATE.  EXISTING ROWS ARE
001800*    UPDATED IN PLACE (REPORT-ID UNCHANGED); MISSING ROWS ARE
001900*    INSERTED WITH A NEWLY GENERATED REPORT-ID.
002000*
002100*    INPUT  - FOOD-EATEN-FILE, EXERCISE-PERFORMED-FILE,
002200*             WEIGHT-FILE, OLD-REPORT-DATA-FILE, ALL SORTED
002300*             ASCENDING BY USER-ID WITHIN DATE.
002400*    OUTPUT - NEW-REPORT-DATA-FILE, THE POSTED MASTER.
002500*
002600*    THE CALLER'S "REFRESH MEMBER LAST-UPDATED TIMESTAMP" STEP
002700*    THAT FOLLOWS THIS POST IN THE ONLINE SYSTEM IS DONE BY A
002800*    SEPARATE MAINTENANCE RUN AGAINST THE MEMBER MASTER AND IS
002900*    NOT PART OF THIS PROGRAM.
003000*
003100*    READER'S GUIDE -- THIS PROGRAM IS ONE LONG CONTROL-BREAK
003200*    LOOP OVER CALENDAR DATES, NOT OVER INPUT RECORDS.  EACH
003300*    OF THE FOUR INPUT FILES HAS ITS OWN "READ-NEXT" PARAGRAPH
003400*    (160/180/162/164) THAT KNOWS HOW TO SKIP PAST ROWS THAT DO
003500*    NOT BELONG TO THE USER-ID WE WERE CALLED FOR.  000-MAINLINE
003600*    DRIVES 400-PROCESS-ONE-REPORT-DATE ONCE PER CALENDAR DATE
003700*    FROM THE START DATE THROUGH TODAY, AND EACH CALL TO 400
003800*    PULLS WHATEVER FOOD/EXERCISE ROWS MATCH THAT ONE DATE OUT
003900*    OF THE THREE DIARY FILES, THEN MERGES THE RESULT AGAINST
004000*    THE OLD REPORT-DATA MASTER THE SAME WAY A TRANSACTION POST
004100*    WOULD MERGE AGAINST A SORTED CUSTOMER FILE.
004200*****************************************************************
004300* CHANGE LOG.
004400*    DATE     BY   REQUEST   DESCRIPTION
004500*    -------- ---- --------- ----------------------------------
004600*    03/04/91  RH  IR-00118  ORIGINAL CODING.
004700*    03/04/91  RH  IR-00118  OLD/NEW MASTER MERGE FOR RPTD FILE.
004800*    07/19/92  DP  IR-00406  ADDED TIME ZONE OFFSET TO RUN PARMS;
004900*    07/19/92  DP  IR-00406  MEMBERS WEST OF US/CENTRAL WERE
005000*    07/19/92  DP  IR-00406  GETTING YESTERDAY'S ROW DROPPED.
005100*    02/02/94  RH  IR-00622  MET FORMULA ROUNDED WRONG WHEN NO
005200*    02/02/94  RH  IR-00622  WEIGHT ON FILE -- FORCE ZERO BURN.
005300*    11/08/96  TKL IR-00951  ADD RECORD COUNTS TO RUN LOG.
005400*    11/02/98  WO  IR-01240  Y2K: DATE FIELDS WERE 9(6), WINDOW
005500*    11/02/98  WO  IR-01240  ARITHMETIC ON ADD-ONE-DAY BROKE FOR
005600*    11/02/98  WO  IR-01240  ANY YEAR PAST 1999.  WIDENED TO A
005700*    11/02/98  WO  IR-01240  4-DIGIT YYYY THROUGHOUT; ACCEPT FROM
005800*    11/02/98  WO  IR-01240  DATE NOW USES THE YYYYMMDD FORM.
005900*    01/15/99  WO  IR-01240  Y2K VERIFICATION RUN -- CENTURY AND
006000*    01/15/99  WO  IR-01240  LEAP-YEAR BOUNDARIES CLEAN.
006100*    05/30/01  TKL IR-01488  SKIP-AHEAD LOGIC ON INPUT FILES NOW
006200*    05/30/01  TKL IR-01488  TOLERATES SHARED FILES WITH OTHER
006300*    05/30/01  TKL IR-01488  MEMBERS' ROWS INTERLEAVED.
006400*    09/12/03  RH  IR-01705  GENERATED REPORT-ID NOW INCLUDES THE
006500*    09/12/03  RH  IR-01705  SEQUENCE COUNTER, NOT JUST THE DATE.
006600*    04/14/05  LMV IR-01822  FOOD/EXER/WEIGHT/RPTD RECORDS GIVEN
006700*    04/14/05  LMV IR-01822  ROOM TO GROW -- RECORD-SEQ-NO STAMP
006800*    04/14/05  LMV IR-01822  ADDED TO EACH AND LAYOUTS PADDED OUT
006900*    04/14/05  LMV IR-01822  TO A REALISTIC PHYSICAL WIDTH.
007000*    04/14/05  LMV IR-01822  SCRATCH DATE/LEAP-YEAR WORK FIELDS
007100*    04/14/05  LMV IR-01822  MOVED TO 77-LEVEL PER SHOP STANDARD.
007200*    08/22/05  LMV IR-01849  FOOD/EXER/WEIGHT RECORDS GIVEN AN
007300*    08/22/05  LMV IR-01849  ENTRY-SOURCE-CD, A LAST-TOUCHED-DATE
007400*    08/22/05  LMV IR-01849  AND A VOID-IND (WITH 88S) SO A
007500*    08/22/05  LMV IR-01849  CORRECTION RUN CAN VOID A MISKEYED
007600*    08/22/05  LMV IR-01849  DIARY ROW WITHOUT PHYSICALLY DELETING
007700*    08/22/05  LMV IR-01849  IT.  410/420/430 BELOW NOW SKIP ANY
007800*    08/22/05  LMV IR-01849  ROW FLAGGED VOIDED INSTEAD OF READING
007900*    08/22/05  LMV IR-01849  IT INTO THE DAY'S ACCUMULATORS.  THE
008000*    08/22/05  LMV IR-01849  RPTD RECORD PICKED UP A MATCHING
008100*    08/22/05  LMV IR-01849  ROW-STATUS-CD, CORRECTION-IND AND
008200*    08/22/05  LMV IR-01849  LAST-TOUCHED-DATE; 444/446 NOW STAMP
008300*    08/22/05  LMV IR-01849  OR PRESERVE THOSE FIELDS ON EVERY
008400*    08/22/05  LMV IR-01849  INSERT OR UPDATE.
008500*****************************************************************
008600* PROGRAMMER'S NOTES -- NOT PART OF THE FORMAL REMARKS ABOVE, BUT
008700* WORTH READING BEFORE TOUCHING ANY PARAGRAPH BELOW.
008800*
008900*    1. THIS IS A SINGLE-MEMBER RUN.  RPTD-PARM-USER-ID NAMES
009000*       EXACTLY ONE MEMBER; THE SCHEDULER IS EXPECTED TO INVOKE
009100*       THIS PROGRAM ONCE PER MEMBER PER NIGHT, NOT ONCE FOR THE
009200*       WHOLE MEMBER BASE.  THE FOUR INPUT FILES MAY STILL
009300*       CONTAIN OTHER MEMBERS' ROWS INTERLEAVED (05/30/01 TKL
009400*       IR-01488), WHICH IS WHY EVERY READ-NEXT PARAGRAPH SKIPS
009500*       PAST ANYTHING NOT MATCHING RPTD-PARM-USER-ID.
009600*    2. "TODAY" IS NOT THE MAINFRAME'S OWN SYSTEM DATE -- IT IS
009700*       THE SYSTEM DATE ADJUSTED BY THE MEMBER'S OWN TIME ZONE
009800*       OFFSET (RPTD-PARM-TZ-OFFSET-MIN), SINCE A MEMBER ON THE
009900*       WEST COAST IS STILL LIVING IN "YESTERDAY" FOR SEVERAL
010000*       HOURS AFTER THIS JOB'S SCHEDULED START TIME.  SEE
010100*       300-ADJUST-DATE-FOR-TIMEZONE.
010200*    3. THE OLD AND NEW REPORT-DATA FILES ARE THE SAME RECORD
010300*       LAYOUT (RPTDREC) COPIED TWICE WITH A DIFFERENT TAG
010400*       REPLACEMENT.  DO NOT CONFUSE THIS WITH A SORT/MERGE STEP
010500*       -- THIS PROGRAM DOES ITS OWN THREE-WAY COMPARE AT
010600*       440-POST-REPORT-DATA-ROW, READING ONE RECORD AT A TIME
010700*       FROM EACH FILE.
010800*    4. FOOD, EXERCISE AND WEIGHT ROWS CAN ALL BE MARKED VOID
010900*       (08/22/05 LMV IR-01849) BY AN OFFLINE CORRECTION RUN NOT
011000*       PART OF THIS PROGRAM.  A VOIDED ROW IS NEVER PHYSICALLY
011100*       REMOVED FROM ITS FILE -- THIS PROGRAM SIMPLY SKIPS OVER
011200*       IT WHEN ACCUMULATING OR WHEN ADVANCING THE WEIGHT CURSOR.
011300*    5. ABEND SEVERITY -- RETURN-CD 12 MEANS A BAD RUN PARM (SEE
011400*       050-VALIDATE-RUN-PARMS); RETURN-CD 16 MEANS AN OPEN
011500*       FAILED (SEE 700-OPEN-FILES).  ANYTHING ELSE RETURNING TO
011600*       THE CALLER IS RETURN-CD ZERO, A CLEAN RUN.
011700*****************************************************************
011800
011900 ENVIRONMENT DIVISION.
012000 CONFIGURATION SECTION.
012100 SOURCE-COMPUTER. IBM-370.
012200 OBJECT-COMPUTER. IBM-370.
012300 SPECIAL-NAMES.
012400     C01 IS TOP-OF-FORM
012500     CLASS HEX-DIGIT IS '0' THRU '9' 'A' THRU 'F' 'a' THRU 'f'
012600     UPSI-0 ON  STATUS IS RUN-IN-TEST-MODE
012700            OFF STATUS IS RUN-IN-PRODUCTION-MODE.
012800
012900 INPUT-OUTPUT SECTION.
013000 FILE-CONTROL.
013100*    FOOD-EATEN-FILE IS THE MEMBER'S FOOD DIARY EXTRACT -- ONE
013200*    LINE PER LOGGED FOOD ITEM, SORTED ASCENDING BY USER-ID
013300*    WITHIN FOOD DATE.  SEE FOODREC FOR THE RECORD LAYOUT.
013400     SELECT FOOD-EATEN-FILE
013500         ASSIGN TO FOODIN
013600         ORGANIZATION IS LINE SEQUENTIAL
013700         FILE STATUS IS FOOD-FILE-STATUS.
013800
013900*    EXERCISE-PERFORMED-FILE IS THE MEMBER'S EXERCISE DIARY
014000*    EXTRACT -- ONE LINE PER LOGGED ACTIVITY, SORTED ASCENDING
014100*    BY USER-ID WITHIN EXERCISE DATE.  SEE EXERREC.
014200     SELECT EXERCISE-PERFORMED-FILE
014300         ASSIGN TO EXERIN
014400         ORGANIZATION IS LINE SEQUENTIAL
014500         FILE STATUS IS EXER-FILE-STATUS.
014600
014700*    WEIGHT-FILE IS THE MEMBER'S BODY-WEIGHT READING EXTRACT --
014800*    ONE LINE PER READING, SORTED ASCENDING BY USER-ID WITHIN
014900*    WEIGHT DATE.  SEE WGTREC.
015000     SELECT WEIGHT-FILE
015100         ASSIGN TO WEIGHTIN
015200         ORGANIZATION IS LINE SEQUENTIAL
015300         FILE STATUS IS WGT-FILE-STATUS.
015400
015500*    OLD-REPORT-DATA-FILE IS LAST RUN'S POSTED MASTER -- THE
015600*    BEFORE-IMAGE THIS RUN MERGES AGAINST.  SEE RPTDREC (TAG
015700*    REPLACED WITH OLD).
015800     SELECT OLD-REPORT-DATA-FILE
015900         ASSIGN TO RPTDOLD
016000         ORGANIZATION IS LINE SEQUENTIAL
016100         FILE STATUS IS OLD-RPTD-FILE-STATUS.
016200
016300*    NEW-REPORT-DATA-FILE IS TONIGHT'S POSTED MASTER -- THE
016400*    AFTER-IMAGE THIS RUN WRITES.  SEE RPTDREC (TAG REPLACED
016500*    WITH NEW).
016600     SELECT NEW-REPORT-DATA-FILE
016700         ASSIGN TO RPTDNEW
016800         ORGANIZATION IS LINE SEQUENTIAL
016900         FILE STATUS IS NEW-RPTD-FILE-STATUS.
017000
017100 DATA DIVISION.
017200 FILE SECTION.
017300*****************************************************************
017400* ALL FIVE FILES IN THIS RUN ARE LINE SEQUENTIAL (SEE THE SELECT
017500* CLAUSES ABOVE) RATHER THAN A DATABASE EXTRACT -- THE UPSTREAM
017600* EXTRACT JOBS THAT BUILD FOOD-EATEN-FILE, EXERCISE-PERFORMED-
017700* FILE AND WEIGHT-FILE ARE NOT PART OF THIS PROGRAM.  BLOCK
017800* CONTAINS 0 RECORDS ON EVERY FD BELOW LEAVES BLOCKING TO THE
017900* OPERATING ENVIRONMENT RATHER THAN HARD-CODING A BLOCK SIZE
018000* THAT WOULD HAVE TO BE REVISITED IF A DASD DEVICE CHANGED.
018100*****************************************************************
018200* FOOD-EATEN-FILE / FOOD-EATEN-RECORD -- SEE FOODREC FOR THE
018300* FULL LAYOUT, INCLUDING THE ENTRY-SOURCE-CD AND VOID-IND
018400* ADDED UNDER IR-01849.
018500 FD  FOOD-EATEN-FILE
018600     LABEL RECORDS ARE STANDARD
018700     RECORDING MODE IS F
018800     BLOCK CONTAINS 0 RECORDS
018900     DATA RECORD IS FOOD-EATEN-RECORD.
019000 COPY FOODREC.
019100
019200* EXERCISE-PERFORMED-FILE / EXERCISE-PERFORMED-RECORD -- SEE
019300* EXERREC.
019400 FD  EXERCISE-PERFORMED-FILE
019500     LABEL RECORDS ARE STANDARD
019600     RECORDING MODE IS F
019700     BLOCK CONTAINS 0 RECORDS
019800     DATA RECORD IS EXERCISE-PERFORMED-RECORD.
019900 COPY EXERREC.
020000
020100* WEIGHT-FILE / WEIGHT-RECORD -- SEE WGTREC.
020200 FD  WEIGHT-FILE
020300     LABEL RECORDS ARE STANDARD
020400     RECORDING MODE IS F
020500     BLOCK CONTAINS 0 RECORDS
020600     DATA RECORD IS WEIGHT-RECORD.
020700 COPY WGTREC.
020800
020900* OLD-REPORT-DATA-FILE -- THE BEFORE-IMAGE MASTER.  COPIED WITH
021000* TAG REPLACED BY OLD SO EVERY FIELD NAME BELOW READS
021100* OLD-REPORT-ID, OLD-USER-ID, AND SO ON.
021200 FD  OLD-REPORT-DATA-FILE
021300     LABEL RECORDS ARE STANDARD
021400     RECORDING MODE IS F
021500     BLOCK CONTAINS 0 RECORDS
021600     DATA RECORD IS OLD-REPORT-DATA-RECORD.
021700 COPY RPTDREC REPLACING ==:TAG:== BY ==OLD==.
021800
021900*****************************************************************
022000* 07/19/92 DP IR-00406 -- NEW MASTER CARRIES FORWARD EVERY ROW
022100* NOT TOUCHED TONIGHT, SO THE FILE NEVER SHRINKS BETWEEN RUNS.
022200*****************************************************************
022300* NEW-REPORT-DATA-FILE -- THE AFTER-IMAGE MASTER THIS RUN WRITES.
022400* COPIED WITH TAG REPLACED BY NEW, GIVING NEW-REPORT-ID,
022500* NEW-USER-ID, AND SO ON, INCLUDING THE ROW-STATUS-CD,
022600* CORRECTION-IND AND LAST-TOUCHED-DATE FIELDS ADDED UNDER
022700* IR-01849.
022800 FD  NEW-REPORT-DATA-FILE
022900     LABEL RECORDS ARE STANDARD
023000     RECORDING MODE IS F
023100     BLOCK CONTAINS 0 RECORDS
023200     DATA RECORD IS NEW-REPORT-DATA-RECORD.
023300 COPY RPTDREC REPLACING ==:TAG:== BY ==NEW==.
023400
023500 WORKING-STORAGE SECTION.
023600*****************************************************************
023700* WS-FILE-STATUS-CODES -- ONE TWO-BYTE FILE-STATUS FIELD PER
023800* SELECT ABOVE, EACH WITH ITS OWN "-OK" CONDITION-NAME TESTED
023900* RIGHT AFTER THE OPEN OR READ THAT SET IT.
024000*****************************************************************
024100 01  WS-FILE-STATUS-CODES.
024200     05  FOOD-FILE-STATUS            PIC X(02) VALUE SPACES.
024300         88  FOOD-FILE-OK            VALUE '00'.
024400     05  EXER-FILE-STATUS            PIC X(02) VALUE SPACES.
024500         88  EXER-FILE-OK            VALUE '00'.
024600     05  WGT-FILE-STATUS             PIC X(02) VALUE SPACES.
024700         88  WGT-FILE-OK             VALUE '00'.
024800     05  OLD-RPTD-FILE-STATUS        PIC X(02) VALUE SPACES.
024900         88  OLD-RPTD-FILE-OK        VALUE '00'.
025000     05  NEW-RPTD-FILE-STATUS        PIC X(02) VALUE SPACES.
025100         88  NEW-RPTD-FILE-OK        VALUE '00'.
025200     05  FILLER                      PIC X(10).
025300
025400* WS-EOF-SWITCHES -- ONE SWITCH PER INPUT FILE; THE OUTPUT FILE
025500* NEEDS NONE SINCE IT IS NEVER READ.  EACH SWITCH IS SET ONLY BY
025600* ITS OWN READ-NEXT PARAGRAPH'S AT END CLAUSE AND IS NEVER RESET
025700* ONCE A FILE HITS END OF FILE -- THERE IS NO REWIND IN THIS RUN.
025800 01  WS-EOF-SWITCHES.
025900*    SET BY 160-READ-NEXT-FOOD-RECORD; TESTED BY
026000*    420-ACCUMULATE-FOOD-EATEN.
026100     05  FOOD-EOF-SW                 PIC X VALUE 'N'.
026200         88  FOOD-AT-EOF             VALUE 'Y'.
026300*    SET BY 180-READ-NEXT-EXER-RECORD; TESTED BY
026400*    430-ACCUMULATE-EXERCISE.
026500     05  EXER-EOF-SW                 PIC X VALUE 'N'.
026600         88  EXER-AT-EOF             VALUE 'Y'.
026700*    SET BY 162-READ-NEXT-WEIGHT-RECORD; TESTED BY
026800*    410-ADVANCE-WEIGHT-CURSOR.
026900     05  WGT-EOF-SW                  PIC X VALUE 'N'.
027000         88  WGT-AT-EOF              VALUE 'Y'.
027100*    SET BY 164-READ-NEXT-OLD-RPTD-RECORD; TESTED BY
027200*    440-POST-REPORT-DATA-ROW AND 250-COPY-REMAINING-OLD-ROWS.
027300     05  OLD-RPTD-EOF-SW             PIC X VALUE 'N'.
027400         88  OLD-RPTD-AT-EOF         VALUE 'Y'.
027500     05  FILLER                      PIC X(10).
027600
027700* WS-WORK-SWITCHES -- WEIGHT-ON-FILE-SW IS THE ONLY SWITCH OF
027800* ITS KIND IN THIS PROGRAM; SEE THE 02/02/94 RH IR-00622 NOTE
027900* AT 410-ADVANCE-WEIGHT-CURSOR FOR WHY IT EXISTS.  IT IS RESET
028000* TO 'N' ONLY IMPLICITLY, BY BEING VALUE'D AT LOAD TIME -- THIS
028100* PROGRAM RUNS ONCE PER SCHEDULER INVOCATION AND NEVER RESETS
028200* IT MID-RUN, SO ONCE A WEIGHT IS SEEN IT STAYS "ON FILE" FOR
028300* EVERY REMAINING CALENDAR DATE IN THE RUN, WHICH IS CORRECT --
028400* A MEMBER'S MOST RECENT WEIGHT CARRIES FORWARD UNTIL A NEWER
028500* ONE REPLACES IT.
028600 01  WS-WORK-SWITCHES.
028700     05  WEIGHT-ON-FILE-SW           PIC X VALUE 'N'.
028800         88  WEIGHT-ON-FILE          VALUE 'Y'.
028900     05  FILLER                      PIC X(10).
029000
029100*****************************************************************
029200* 11/02/98 WO IR-01240 -- DATE FIELDS WIDENED TO 4-DIGIT YYYY.
029300*****************************************************************
029400* SYSTEM-DATE-AND-TIME HOLDS THE RAW ACCEPT FROM DATE/TIME AS
029500* READ AT 110-ESTABLISH-TODAY-DATE.  SYS-CURRENT-DATE-N IS THE
029600* NUMERIC REDEFINITION USED FOR COMPARES; SYS-CURRENT-TIME IS
029700* CARVED INTO HH/MN/SS/HS FOR THE TIME ZONE MINUTES-OF-DAY MATH
029800* IN 310-COMPUTE-LOCAL-TODAY.
029900 01  SYSTEM-DATE-AND-TIME.
030000     05  SYS-CURRENT-DATE.
030100         10  SYS-CURRENT-YYYY        PIC 9(04).
030200         10  SYS-CURRENT-MM          PIC 9(02).
030300         10  SYS-CURRENT-DD          PIC 9(02).
030400     05  SYS-CURRENT-DATE-N REDEFINES SYS-CURRENT-DATE
030500                                     PIC 9(08).
030600     05  SYS-CURRENT-TIME.
030700         10  SYS-CURRENT-HH          PIC 9(02).
030800         10  SYS-CURRENT-MN          PIC 9(02).
030900         10  SYS-CURRENT-SS          PIC 9(02).
031000         10  SYS-CURRENT-HS          PIC 9(02).
031100     05  FILLER                      PIC X(10).
031200
031300* TODAY-RPT-DATE-GROUP IS "TODAY" AS SEEN IN THE MEMBER'S OWN
031400* TIME ZONE -- THE LAST DATE THE DATE LOOP IN 000-MAINLINE WILL
031500* POST.  SET ONCE, AT 110-ESTABLISH-TODAY-DATE, AND NEVER
031600* RE-ADJUSTED AFTERWARD.
031700 01  TODAY-RPT-DATE-GROUP.
031800     05  TODAY-RPT-YYYY              PIC 9(04).
031900     05  TODAY-RPT-MM                PIC 9(02).
032000     05  TODAY-RPT-DD                PIC 9(02).
032100     05  FILLER                      PIC X(08).
032200 01  TODAY-RPT-DATE-N REDEFINES TODAY-RPT-DATE-GROUP
032300                                     PIC 9(08).
032400
032500* START-RPT-DATE-GROUP IS THE FIRST DATE THE DATE LOOP WILL
032600* POST -- TAKEN FROM THE CALLER'S RUN PARM AND ALSO SUBJECT TO
032700* THE TIME ZONE BOUNDARY ADJUSTMENT (SINCE A CALLER CAN PASS
032800* "TODAY" AS ITS OWN START DATE).
032900 01  START-RPT-DATE-GROUP.
033000     05  START-RPT-YYYY              PIC 9(04).
033100     05  START-RPT-MM                PIC 9(02).
033200     05  START-RPT-DD                PIC 9(02).
033300     05  FILLER                      PIC X(08).
033400 01  START-RPT-DATE-N REDEFINES START-RPT-DATE-GROUP
033500                                     PIC 9(08).
033600
033700* CURRENT-RPT-DATE-GROUP IS THE DATE THE LOOP IS WORKING ON
033800* RIGHT NOW -- ADVANCED ONE DAY AT A TIME BY 400-PROCESS-ONE-
033900* REPORT-DATE UNTIL IT PASSES TODAY-RPT-DATE-N.
034000 01  CURRENT-RPT-DATE-GROUP.
034100     05  CURRENT-RPT-YYYY            PIC 9(04).
034200     05  CURRENT-RPT-MM              PIC 9(02).
034300     05  CURRENT-RPT-DD              PIC 9(02).
034400     05  FILLER                      PIC X(08).
034500 01  CURRENT-RPT-DATE-N REDEFINES CURRENT-RPT-DATE-GROUP
034600                                     PIC 9(08).
034700
034800* WORK-DATE-GROUP IS SHARED SCRATCH FOR THE DAY-AT-A-TIME
034900* ARITHMETIC IN 600-ADD-ONE-DAY AND 620-SUBTRACT-ONE-DAY --
035000* CALLERS MOVE A DATE IN BEFORE THE PERFORM AND MOVE THE RESULT
035100* BACK OUT AFTER.  IT HOLDS NO STATE BETWEEN CALLS.
035200 01  WORK-DATE-GROUP.
035300     05  WORK-DATE-YYYY              PIC 9(04).
035400     05  WORK-DATE-MM                PIC 9(02).
035500     05  WORK-DATE-DD                PIC 9(02).
035600     05  FILLER                      PIC X(08).
035700 01  WORK-DATE-N REDEFINES WORK-DATE-GROUP
035800                                     PIC 9(08).
035900
036000* 77-LEVEL SCRATCH FIELDS -- DIVIDE QUOTIENT/REMAINDER WORK
036100* AREAS FOR 610-DETERMINE-LEAP-YEAR, THE CURRENT MONTH'S DAY
036200* COUNT, AND THE LEAP-YEAR SWITCH ITSELF.  04/14/05 LMV
036300* IR-01822 MOVED THESE OFF OF A 01-GROUP ONTO STANDALONE
036400* 77-LEVELS, PER SHOP STANDARD FOR THIS CLASS OF SCRATCH FIELD.
036500 77  WORK-TEMP-QUOT               PIC S9(07) COMP.
036600 77  WORK-TEMP-REM                PIC S9(07) COMP.
036700 77  WS-DAYS-IN-CURRENT-MONTH     PIC 9(02).
036800 77  DW-LEAP-SW                   PIC X VALUE 'N'.
036900     88  LEAP-YEAR                VALUE 'Y'.
037000
037100*****************************************************************
037200* DAYS-IN-MONTH-TABLE IS LOADED BY VALUE CLAUSES BELOW AND
037300* ACCESSED BY REDEFINES -- AVOIDS AN INIT PARAGRAPH AT RUN TIME.
037400*****************************************************************
037500 01  DAYS-IN-MONTH-VALUES.
037600*    JAN.
037700     05  FILLER                      PIC 9(02) VALUE 31.
037800*    FEB -- 28 IS THE NON-LEAP VALUE; 600-ADD-ONE-DAY AND
037900*    620-SUBTRACT-ONE-DAY BOTH BUMP THIS UP TO 29 IN WORKING
038000*    STORAGE WHEN LEAP-YEAR IS TRUE, RATHER THAN CARRYING A
038100*    SECOND TABLE ENTRY FOR IT.
038200     05  FILLER                      PIC 9(02) VALUE 28.
038300*    MAR.
038400     05  FILLER                      PIC 9(02) VALUE 31.
038500*    APR.
038600     05  FILLER                      PIC 9(02) VALUE 30.
038700*    MAY.
038800     05  FILLER                      PIC 9(02) VALUE 31.
038900*    JUN.
039000     05  FILLER                      PIC 9(02) VALUE 30.
039100*    JUL.
039200     05  FILLER                      PIC 9(02) VALUE 31.
039300*    AUG.
039400     05  FILLER                      PIC 9(02) VALUE 31.
039500*    SEP.
039600     05  FILLER                      PIC 9(02) VALUE 30.
039700*    OCT.
039800     05  FILLER                      PIC 9(02) VALUE 31.
039900*    NOV.
040000     05  FILLER                      PIC 9(02) VALUE 30.
040100*    DEC.
040200     05  FILLER                      PIC 9(02) VALUE 31.
040300* DIM-ENTRY IS SUBSCRIPTED BY WORK-DATE-MM (1 THRU 12) IN
040400* 600-ADD-ONE-DAY AND 625-SET-LAST-DAY-OF-MONTH -- THE TABLE
040500* ITSELF IS NEVER WRITTEN TO AT RUN TIME, ONLY READ.
040600 01  DAYS-IN-MONTH-TABLE REDEFINES DAYS-IN-MONTH-VALUES.
040700     05  DIM-ENTRY                   PIC 9(02) OCCURS 12 TIMES.
040800
040900* TZ-INPUT-DATE-N / TZ-ADJUSTED-DATE-N -- THE IN/OUT PAIR FOR
041000* 300-ADJUST-DATE-FOR-TIMEZONE.  THE CALLER MOVES THE CANDIDATE
041100* DATE INTO TZ-INPUT-DATE-N, PERFORMS 300, AND PICKS THE
041200* (POSSIBLY SHIFTED) RESULT BACK UP OUT OF TZ-ADJUSTED-DATE-N.
041300 77  TZ-INPUT-DATE-N               PIC 9(08).
041400 77  TZ-ADJUSTED-DATE-N            PIC 9(08).
041500
041600* WS-MINUTES-FIELDS -- THE SYSTEM CLOCK'S MINUTE-OF-DAY AND THE
041700* SAME VALUE SHIFTED BY THE CALLER'S TIME ZONE OFFSET.  A
041800* NEGATIVE OR OVER-1440 RESULT IS WHAT TELLS 310-COMPUTE-LOCAL-
041900* TODAY THE CALENDAR DATE ITSELF MUST MOVE.
042000 01  WS-MINUTES-FIELDS.
042100     05  SYS-MINUTES-OF-DAY          PIC S9(05) COMP.
042200     05  LOCAL-MINUTES-OF-DAY        PIC S9(05) COMP.
042300     05  FILLER                      PIC X(05).
042400
042500* WS-ACCUMULATORS -- RESET TO ZERO AT THE TOP OF EVERY CALENDAR
042600* DATE BY 400-PROCESS-ONE-REPORT-DATE, THEN BUILT UP BY
042700* 420-ACCUMULATE-FOOD-EATEN (ADDS) AND 430-ACCUMULATE-EXERCISE
042800* (SUBTRACTS) BEFORE BEING POSTED BY 448-MOVE-COMPUTED-FIELDS.
042900 01  WS-ACCUMULATORS.
043000     05  NET-CALORIES-ACCUM          PIC S9(06) COMP-3 VALUE 0.
043100     05  NET-POINTS-ACCUM            PIC S9(04)V9(02) COMP-3
043200                                     VALUE 0.
043300     05  WORK-POUNDS                 PIC 9(03)V9(01) VALUE 0.
043400     05  FILLER                      PIC X(05).
043500
043600* WS-EXERCISE-BURN-FIELDS -- SCRATCH FOR THE MET BURN FORMULA;
043700* SEE THE BANNER AT 500-COMPUTE-CALORIES-BURNED.
043800 01  WS-EXERCISE-BURN-FIELDS.
043900     05  WS-WEIGHT-KG                PIC S9(05)V9(04) COMP-3
044000                                     VALUE 0.
044100     05  WS-CALORIES-BURNED          PIC S9(05) COMP-3 VALUE 0.
044200     05  WS-POINTS-BURNED            PIC S9(03)V9(02) COMP-3
044300                                     VALUE 0.
044400     05  FILLER                      PIC X(05).
044500
044600* 11/08/96 TKL IR-00951 -- WS-RECORD-COUNTS FEEDS 810-DISPLAY-
044700* RUN-LOG AT THE END OF THE RUN SO AN OPERATOR CAN TELL A SHORT
044800* RUN FROM A FULL ONE WITHOUT PULLING A DUMP.  ALL SEVEN FIELDS
044900* START AT ZERO BY VALUE CLAUSE AND ARE ONLY EVER ADDED TO --
045000* NONE OF THEM IS EVER SUBTRACTED FROM OR RESET MID-RUN.
045100 01  WS-RECORD-COUNTS.
045200*    BUMPED BY EACH OF THE FOUR READ-NEXT PARAGRAPHS, ONE COUNT
045300*    PER INPUT FILE, EVERY TIME A RECORD IS ACTUALLY READ (NOT
045400*    JUST WHEN IT MATCHES OUR OWN USER-ID).
045500     05  FOOD-RECS-READ              PIC S9(07) COMP-3 VALUE 0.
045600     05  EXER-RECS-READ              PIC S9(07) COMP-3 VALUE 0.
045700     05  WGT-RECS-READ               PIC S9(07) COMP-3 VALUE 0.
045800     05  OLD-RPTD-RECS-READ          PIC S9(07) COMP-3 VALUE 0.
045900*    BUMPED ONCE PER ROW WRITTEN TO THE NEW MASTER, BY WHICHEVER
046000*    OF 442/444/446/250 ACTUALLY DID THE WRITE.
046100     05  RPTD-ROWS-INSERTED          PIC S9(07) COMP-3 VALUE 0.
046200     05  RPTD-ROWS-UPDATED           PIC S9(07) COMP-3 VALUE 0.
046300     05  RPTD-ROWS-CARRIED           PIC S9(07) COMP-3 VALUE 0.
046400     05  FILLER                      PIC X(05).
046500
046600* 09/12/03 RH IR-01705 -- WS-REPORT-ID-GENERATION HOLDS THE
046700* RUN-LOCAL SEQUENCE COUNTER AND THE SCRATCH AREA
046800* 520-GENERATE-REPORT-ID BUILDS THE NEW REPORT-ID STRING IN
046900* BEFORE IT IS MOVED TO THE OUTPUT RECORD.  RPTD-ID-SEQUENCE IS
047000* NOT THE SAME FIELD AS ANY RECORD-SEQ-NO ON THE INPUT FILES --
047100* IT IS THIS RUN'S OWN COUNTER, RESTARTED AT ZERO EVERY TIME
047200* THIS PROGRAM IS INVOKED, AND IS ONLY EVER USED TO MAKE A
047300* FRESHLY-GENERATED REPORT-ID UNIQUE WITHIN THIS ONE RUN.
047400 01  WS-REPORT-ID-GENERATION.
047500     05  RPTD-ID-SEQUENCE            PIC S9(07) COMP VALUE 0.
047600     05  RPTD-ID-SEQUENCE-EDIT       PIC 9(07).
047700     05  NEW-REPORT-ID-WORK          PIC X(36) VALUE SPACES.
047800     05  FILLER                      PIC X(05).
047900
048000 LINKAGE SECTION.
048100*****************************************************************
048200* RPTD-RUN-PARMS -- THE CALLER'S RUN PARAMETERS.  WHETHER THIS
048300* PROGRAM IS INVOKED BY CALL FROM A DRIVER OR VIA A JCL PARM
048400* CARD THROUGH AN INTERMEDIATE USER-MODE SHELL, THE LAYOUT IS
048500* THE SAME COPYBOOK -- RPTDPARM.  THE THREE FIELDS A CALLER MUST
048600* SUPPLY ARE THE USER-ID TO RUN FOR, THE START DATE OF THE
048700* POSTING WINDOW, AND THE MEMBER'S TIME ZONE OFFSET IN MINUTES
048800* (NEGATIVE FOR WEST OF THE MAINFRAME'S OWN ZONE, POSITIVE FOR
048900* EAST).  NONE OF THE THREE IS DEFAULTED BY THIS PROGRAM; A
049000* MISSING OR BLANK PARM CARD WILL BE CAUGHT AS AN INVALID
049100* USER-ID BY 050-VALIDATE-RUN-PARMS, SINCE A BLANK FIRST BYTE IS
049200* NOT A HEX DIGIT.
049300*****************************************************************
049400 COPY RPTDPARM.
049500
049600* RETURN-CD IS HANDED BACK TO THE CALLER; NONZERO MEANS ABEND
049700* THE STEP -- SEE 050/700 BELOW FOR THE VALUES USED.  A CLEAN
049800* RUN ALWAYS RETURNS ZERO, EVEN WHEN THE DATE WINDOW PRODUCES NO
049900* ROWS AT ALL (AN EMPTY POSTING WINDOW IS NOT AN ERROR).
050000 01  RETURN-CD                       PIC S9(04) COMP.
050100
050200* THE USING PHRASE NAMES BOTH LINKAGE ITEMS IN THE SAME ORDER
050300* THE CALLER'S CALL STATEMENT (OR THE SHELL THAT TRANSLATES A
050400* PARM CARD INTO A CALL) MUST PASS THEM.
050500 PROCEDURE DIVISION USING RPTD-RUN-PARMS, RETURN-CD.
050600
050700*****************************************************************
050800* 000-MAINLINE.
050900*     DRIVES THE WHOLE RUN: VALIDATE THE PARM, OPEN THE FILES,
051000*     ESTABLISH THE TWO BOUNDARY DATES (TODAY AND START), PRIME
051100*     THE FOUR READ-AHEAD BUFFERS, THEN POST ONE REPORT-DATA ROW
051200*     PER CALENDAR DATE FROM START THROUGH TODAY.  ONCE THE DATE
051300*     LOOP ENDS, ANY OLD-MASTER ROWS THAT WERE NEVER REACHED
051400*     (LATER DATES, OR OTHER USER-IDS ENTIRELY) ARE CARRIED
051500*     FORWARD BY 250-COPY-REMAINING-OLD-ROWS BEFORE THE FILES
051600*     CLOSE.
051700*     NOTE -- THE CALLER'S "REFRESH MEMBER LAST-UPDATED
051800*     TIMESTAMP" STEP RUNS AGAINST THE MEMBER MASTER IN A LATER
051900*     JOB STEP AND IS NOT PART OF THIS PROGRAM.
052000*****************************************************************
052100 000-MAINLINE.
052200     MOVE ZERO TO RETURN-CD.
052300*    A BAD PARM CARD MUST BE CAUGHT BEFORE A SINGLE FILE IS
052400*    OPENED, SO THE JOB STEP ABENDS CLEANLY RATHER THAN LEAVING
052500*    A PARTIALLY-OPENED OUTPUT FILE BEHIND.
052600     PERFORM 050-VALIDATE-RUN-PARMS THRU 050-EXIT.
052700     IF RETURN-CD NOT = ZERO
052800         GO TO 999-TERMINATE.
052900     PERFORM 700-OPEN-FILES THRU 700-EXIT.
053000     IF RETURN-CD NOT = ZERO
053100         GO TO 999-TERMINATE.
053200*    BOUNDARY DATES MUST BE ESTABLISHED BEFORE THE READ-AHEAD
053300*    BUFFERS ARE PRIMED, SINCE THE "SKIP AHEAD OF OUR USER-ID"
053400*    LOGIC IN EACH READ-NEXT PARAGRAPH COMPARES AGAINST
053500*    RPTD-PARM-USER-ID ONLY -- THE DATES THEMSELVES ARE NOT
053600*    NEEDED UNTIL THE LOOP BELOW STARTS COMPARING, BUT THE SHOP
053700*    CONVENTION IS TO GET ALL ONE-TIME SETUP DONE BEFORE ANY
053800*    FILE IS TOUCHED A SECOND TIME.
053900     PERFORM 110-ESTABLISH-TODAY-DATE THRU 110-EXIT.
054000     PERFORM 120-ESTABLISH-START-DATE THRU 120-EXIT.
054100     PERFORM 150-PRIME-READ-BUFFERS THRU 150-EXIT.
054200     MOVE START-RPT-DATE-N TO CURRENT-RPT-DATE-N.
054300*    THE DATE LOOP ITSELF -- ONE PASS THROUGH 400 PER CALENDAR
054400*    DATE.  CURRENT-RPT-DATE-N IS ADVANCED INSIDE 400, NOT HERE,
054500*    SO THE TEST BELOW ALWAYS SEES THE DATE THE NEXT ITERATION
054600*    WILL WORK ON.
054700     PERFORM 400-PROCESS-ONE-REPORT-DATE THRU 400-EXIT
054800         UNTIL CURRENT-RPT-DATE-N > TODAY-RPT-DATE-N.
054900     PERFORM 250-COPY-REMAINING-OLD-ROWS THRU 250-EXIT.
055000     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
055100     GO TO 999-TERMINATE.
055200
055300 999-TERMINATE.
055400*    SINGLE EXIT POINT FOR THE PROGRAM -- BOTH A VALIDATION
055500*    FAILURE AND A CLEAN RUN COME THROUGH HERE.
055600     GOBACK.
055700
055800* 050-VALIDATE-RUN-PARMS -- THE ONLY EDIT PERFORMED ON THE RUN
055900* PARM IS THAT THE USER-ID'S FIRST BYTE LOOK LIKE A HEX DIGIT
056000* (THE SHOP'S MEMBER-ID GENERATOR USES A HEX PREFIX); A BLANK
056100* OR NON-HEX FIRST BYTE USUALLY MEANS A BAD JCL PARM CARD.
056200 050-VALIDATE-RUN-PARMS.
056300     IF RPTD-PARM-USER-ID(1:1) IS NOT HEX-DIGIT
056400         DISPLAY 'RPTDU001 - INVALID USER-ID PARAMETER - '
056500             RPTD-PARM-USER-ID
056600         MOVE 12 TO RETURN-CD.
056700*    RUN-IN-TEST-MODE (UPSI-0 ON) SIMPLY ECHOES THE PARM BACK TO
056800*    THE JOB LOG SO A TEST JCL DECK CAN BE CONFIRMED BEFORE IT
056900*    IS PROMOTED TO PRODUCTION.
057000     IF RUN-IN-TEST-MODE
057100         DISPLAY 'RPTDU001 - TEST MODE RUN FOR USER-ID '
057200             RPTD-PARM-USER-ID.
057300 050-EXIT.
057400     EXIT.
057500
057600*****************************************************************
057700* 700-OPEN-FILES -- FOLLOWS THE SAME FILE-STATUS-AND-ABEND
057800* PATTERN AS THE PATINS/PRSNMSTR OPENS ELSEWHERE IN THIS SHOP.
057900* EACH OPEN IS CHECKED IMMEDIATELY; THE FIRST FAILURE SETS
058000* RETURN-CD AND SKIPS STRAIGHT TO 700-EXIT WITHOUT ATTEMPTING
058100* THE REMAINING OPENS.
058200*****************************************************************
058300 700-OPEN-FILES.
058400*    FOOD-EATEN-FILE FIRST -- THE READ-AHEAD ORDER MATCHES THE
058500*    ORDER THE FOUR READ-NEXT PARAGRAPHS ARE CALLED IN BY
058600*    150-PRIME-READ-BUFFERS, THOUGH THE OPEN ORDER ITSELF HAS NO
058700*    BEARING ON THE MERGE LOGIC LATER.
058800     OPEN INPUT FOOD-EATEN-FILE.
058900     IF NOT FOOD-FILE-OK
059000         DISPLAY 'RPTDU001 - OPEN ERROR FOOD-EATEN-FILE STATUS='
059100             FOOD-FILE-STATUS
059200         MOVE 16 TO RETURN-CD
059300         GO TO 700-EXIT.
059400*    EXERCISE-PERFORMED-FILE.
059500     OPEN INPUT EXERCISE-PERFORMED-FILE.
059600     IF NOT EXER-FILE-OK
059700         DISPLAY 'RPTDU001 - OPEN ERROR EXER-PERF-FILE STATUS='
059800             EXER-FILE-STATUS
059900         MOVE 16 TO RETURN-CD
060000         GO TO 700-EXIT.
060100*    WEIGHT-FILE.
060200     OPEN INPUT WEIGHT-FILE.
060300     IF NOT WGT-FILE-OK
060400         DISPLAY 'RPTDU001 - OPEN ERROR WEIGHT-FILE STATUS='
060500             WGT-FILE-STATUS
060600         MOVE 16 TO RETURN-CD
060700         GO TO 700-EXIT.
060800*    OLD-REPORT-DATA-FILE -- THE BEFORE-IMAGE MASTER THIS RUN
060900*    WILL MERGE AGAINST.
061000     OPEN INPUT OLD-REPORT-DATA-FILE.
061100     IF NOT OLD-RPTD-FILE-OK
061200         DISPLAY 'RPTDU001 - OPEN ERROR OLD-RPTD-FILE STATUS='
061300             OLD-RPTD-FILE-STATUS
061400         MOVE 16 TO RETURN-CD
061500         GO TO 700-EXIT.
061600*    NEW-REPORT-DATA-FILE -- OPENED OUTPUT, NOT EXTEND; THIS RUN
061700*    ALWAYS WRITES A FRESH AFTER-IMAGE FILE RATHER THAN APPENDING
061800*    TO LAST RUN'S, WHICH IS WHY 250/442/446 ALL HAVE TO COPY
061900*    FORWARD EVERY OLD ROW THIS RUN DOES NOT ITSELF TOUCH.
062000     OPEN OUTPUT NEW-REPORT-DATA-FILE.
062100     IF NOT NEW-RPTD-FILE-OK
062200         DISPLAY 'RPTDU001 - OPEN ERROR NEW-RPTD-FILE STATUS='
062300             NEW-RPTD-FILE-STATUS
062400         MOVE 16 TO RETURN-CD
062500         GO TO 700-EXIT.
062600*    RETURN-CD OF 16 ON ANY OPEN FAILURE MATCHES THE SHOP'S
062700*    STANDARD SEVERITY TABLE FOR AN UNRECOVERABLE I/O CONDITION;
062800*    12 (SEE 050, ABOVE) IS RESERVED FOR A BAD PARM CARD.
062900 700-EXIT.
063000     EXIT.
063100
063200* 800-CLOSE-FILES -- CLOSES ALL FIVE FILES TOGETHER SINCE A
063300* PARTIAL CLOSE BUYS NOTHING ON A LINE SEQUENTIAL FILE, THEN
063400* WRITES THE RUN LOG BEFORE RETURNING TO 000-MAINLINE.
063500 800-CLOSE-FILES.
063600     CLOSE FOOD-EATEN-FILE
063700           EXERCISE-PERFORMED-FILE
063800           WEIGHT-FILE
063900           OLD-REPORT-DATA-FILE
064000           NEW-REPORT-DATA-FILE.
064100     PERFORM 810-DISPLAY-RUN-LOG THRU 810-EXIT.
064200 800-EXIT.
064300     EXIT.
064400
064500*****************************************************************
064600* 11/08/96 TKL IR-00951 -- OPERATOR WANTED READ/WRITE COUNTS ON
064700* THE JOB LOG SO A SHORT RUN COULD BE SPOTTED WITHOUT A DUMP.
064800*****************************************************************
064900 810-DISPLAY-RUN-LOG.
065000*    THE FOUR READ COUNTS BELOW ARE TOTAL RECORDS READ FROM EACH
065100*    INPUT FILE, INCLUDING ANY ROWS SKIPPED AS BELONGING TO
065200*    ANOTHER MEMBER -- NOT JUST THE ROWS THAT MATCHED OUR OWN
065300*    USER-ID.  A COUNT OF ZERO ON A FILE THAT IS NOT EMPTY
065400*    USUALLY MEANS THE SORT ORDER ON THAT FILE IS WRONG.
065500     DISPLAY 'RPTDU001 - FOOD RECS READ     ' FOOD-RECS-READ.
065600     DISPLAY 'RPTDU001 - EXER RECS READ     ' EXER-RECS-READ.
065700     DISPLAY 'RPTDU001 - WEIGHT RECS READ    ' WGT-RECS-READ.
065800     DISPLAY 'RPTDU001 - OLD RPTD RECS READ  ' OLD-RPTD-RECS-READ.
065900*    THE THREE ROW COUNTS BELOW SHOULD ALWAYS SUM TO THE TOTAL
066000*    NUMBER OF ROWS WRITTEN TO NEW-REPORT-DATA-FILE -- INSERTED
066100*    (444), UPDATED (446) AND CARRIED FORWARD UNTOUCHED (442 AND
066200*    250) BETWEEN THEM ACCOUNT FOR EVERY ROW ON THE OLD MASTER
066300*    PLUS EVERY NEW ROW THIS RUN CREATED.
066400     DISPLAY 'RPTDU001 - RPTD ROWS INSERTED  ' RPTD-ROWS-INSERTED.
066500     DISPLAY 'RPTDU001 - RPTD ROWS UPDATED   ' RPTD-ROWS-UPDATED.
066600     DISPLAY 'RPTDU001 - RPTD ROWS CARRIED   ' RPTD-ROWS-CARRIED.
066700 810-EXIT.
066800     EXIT.
066900
067000*****************************************************************
067100* 110/120 -- BOUNDARY DATES ONLY.  EVERY OTHER DATE IN THE LOOP
067200* IS A PLAIN DAY-AT-A-TIME ADVANCE AND IS NEVER RE-ADJUSTED.
067300*****************************************************************
067400* 110-ESTABLISH-TODAY-DATE -- READS THE SYSTEM CLOCK ONCE, AT
067500* THE START OF THE RUN, AND RUNS IT THROUGH THE SAME TIME ZONE
067600* BOUNDARY TEST AS THE START DATE BELOW.  A MEMBER WEST OF THE
067700* MAINFRAME'S OWN TIME ZONE CAN STILL BE "YESTERDAY" BY THE
067800* SYSTEM CLOCK WHEN IT IS ALREADY "TODAY" WHERE THEY LIVE, OR
067900* VICE VERSA FOR A MEMBER TO THE EAST.
068000 110-ESTABLISH-TODAY-DATE.
068100     ACCEPT SYS-CURRENT-DATE-N FROM DATE YYYYMMDD.
068200     ACCEPT SYS-CURRENT-TIME FROM TIME.
068300     MOVE SYS-CURRENT-DATE-N TO TZ-INPUT-DATE-N.
068400     PERFORM 300-ADJUST-DATE-FOR-TIMEZONE THRU 300-EXIT.
068500     MOVE TZ-ADJUSTED-DATE-N TO TODAY-RPT-DATE-N.
068600 110-EXIT.
068700     EXIT.
068800
068900* 120-ESTABLISH-START-DATE -- THE CALLER'S START DATE RUN PARM
069000* GOES THROUGH THE SAME BOUNDARY TEST AS TODAY, BUT ONLY
069100* MATTERS WHEN THE CALLER HAPPENED TO PASS TODAY'S OWN SYSTEM
069200* DATE AS THE START DATE; A HISTORICAL START DATE IS UNAFFECTED
069300* (SEE THE ELSE BRANCH AT 300-ADJUST-DATE-FOR-TIMEZONE).
069400 120-ESTABLISH-START-DATE.
069500     MOVE RPTD-PARM-START-DT-N TO TZ-INPUT-DATE-N.
069600     PERFORM 300-ADJUST-DATE-FOR-TIMEZONE THRU 300-EXIT.
069700     MOVE TZ-ADJUSTED-DATE-N TO START-RPT-DATE-N.
069800 120-EXIT.
069900     EXIT.
070000
070100*****************************************************************
070200* 07/19/92 DP IR-00406 -- ONLY A DATE THAT EQUALS THE SYSTEM'S
070300* OWN "TODAY" IS SUBJECT TO ADJUSTMENT; A HISTORICAL START DATE
070400* PASSES THROUGH UNCHANGED.
070500*****************************************************************
070600 300-ADJUST-DATE-FOR-TIMEZONE.
070700     IF TZ-INPUT-DATE-N = SYS-CURRENT-DATE-N
070800         PERFORM 310-COMPUTE-LOCAL-TODAY THRU 310-EXIT
070900         MOVE WORK-DATE-N TO TZ-ADJUSTED-DATE-N
071000     ELSE
071100         MOVE TZ-INPUT-DATE-N TO TZ-ADJUSTED-DATE-N.
071200 300-EXIT.
071300     EXIT.
071400
071500* 310-COMPUTE-LOCAL-TODAY -- CONVERTS THE MAINFRAME'S OWN
071600* CLOCK TIME TO MINUTES SINCE MIDNIGHT, SHIFTS IT BY THE
071700* CALLER'S TIME ZONE OFFSET (MINUTES, CAN BE NEGATIVE), AND
071800* CHECKS WHETHER THE SHIFTED CLOCK HAS CROSSED A MIDNIGHT
071900* BOUNDARY IN EITHER DIRECTION.  ONLY THE DATE MOVES WHEN IT
072000* DOES -- THE CLOCK TIME ITSELF IS NOT USED AGAIN AFTER THIS
072100* PARAGRAPH RETURNS.
072200 310-COMPUTE-LOCAL-TODAY.
072300     COMPUTE SYS-MINUTES-OF-DAY =
072400         (SYS-CURRENT-HH * 60) + SYS-CURRENT-MN.
072500     COMPUTE LOCAL-MINUTES-OF-DAY =
072600         SYS-MINUTES-OF-DAY + RPTD-PARM-TZ-OFFSET-MIN.
072700     MOVE SYS-CURRENT-DATE TO WORK-DATE-GROUP.
072800*    A NEGATIVE RESULT MEANS THE SHIFT CARRIED US BACK PAST
072900*    MIDNIGHT -- THE MEMBER'S LOCAL DATE IS STILL YESTERDAY.
073000     IF LOCAL-MINUTES-OF-DAY < 0
073100         PERFORM 620-SUBTRACT-ONE-DAY THRU 620-EXIT
073200     ELSE
073300*        A RESULT OF 1440 OR MORE MEANS THE SHIFT CARRIED US
073400*        PAST THE NEXT MIDNIGHT -- THE MEMBER'S LOCAL DATE IS
073500*        ALREADY TOMORROW.
073600         IF LOCAL-MINUTES-OF-DAY NOT < 1440
073700             PERFORM 600-ADD-ONE-DAY THRU 600-EXIT
073800         END-IF
073900     END-IF.
074000 310-EXIT.
074100     EXIT.
074200
074300*****************************************************************
074400* 600-ADD-ONE-DAY / 620-SUBTRACT-ONE-DAY OPERATE ON
074500* WORK-DATE-GROUP IN PLACE.  CALLERS MOVE A DATE IN, PERFORM,
074600* AND MOVE THE RESULT BACK OUT.
074700*****************************************************************
074800* 600-ADD-ONE-DAY -- ORDINARY CALENDAR ARITHMETIC: BUMP THE DAY,
074900* THEN CASCADE INTO THE MONTH AND YEAR ONLY IF THE DAY OVERFLOWS
075000* THE CURRENT MONTH'S LENGTH (WHICH DEPENDS ON WHETHER THE YEAR
075100* IS A LEAP YEAR FOR FEBRUARY).
075200 600-ADD-ONE-DAY.
075300*    THE LEAP-YEAR TEST IS RUN EVERY TIME THIS PARAGRAPH IS
075400*    CALLED, EVEN WHEN THE MONTH IS NOT FEBRUARY -- IT IS CHEAP
075500*    ENOUGH THAT A SEPARATE "IS THIS FEBRUARY" GUARD WOULD ONLY
075600*    ADD A BRANCH WITHOUT SAVING ANY MEASURABLE TIME.
075700     ADD 1 TO WORK-DATE-DD.
075800     PERFORM 610-DETERMINE-LEAP-YEAR THRU 610-EXIT.
075900     MOVE DIM-ENTRY(WORK-DATE-MM) TO WS-DAYS-IN-CURRENT-MONTH.
076000     IF WORK-DATE-MM = 2 AND LEAP-YEAR
076100         MOVE 29 TO WS-DAYS-IN-CURRENT-MONTH.
076200*    IF THE DAY DID NOT OVERFLOW THE MONTH WE ARE DONE; NO
076300*    MONTH OR YEAR CASCADE IS NEEDED.
076400     IF WORK-DATE-DD NOT > WS-DAYS-IN-CURRENT-MONTH
076500         GO TO 600-EXIT.
076600     MOVE 1 TO WORK-DATE-DD.
076700     ADD 1 TO WORK-DATE-MM.
076800*    SAME IDEA ONE LEVEL UP -- IF THE MONTH DID NOT OVERFLOW
076900*    THE YEAR, THE YEAR ITSELF STAYS PUT.
077000     IF WORK-DATE-MM NOT > 12
077100         GO TO 600-EXIT.
077200     MOVE 1 TO WORK-DATE-MM.
077300     ADD 1 TO WORK-DATE-YYYY.
077400 600-EXIT.
077500     EXIT.
077600
077700* 610-DETERMINE-LEAP-YEAR -- STANDARD GREGORIAN RULE: DIVISIBLE
077800* BY 4 IS A LEAP YEAR UNLESS ALSO DIVISIBLE BY 100, IN WHICH
077900* CASE IT IS NOT A LEAP YEAR UNLESS ALSO DIVISIBLE BY 400.
078000* WORK-TEMP-QUOT IS NEVER EXAMINED -- ONLY THE REMAINDER OF EACH
078100* DIVIDE MATTERS HERE.
078200 610-DETERMINE-LEAP-YEAR.
078300     MOVE 'N' TO DW-LEAP-SW.
078400     DIVIDE WORK-DATE-YYYY BY 4
078500         GIVING WORK-TEMP-QUOT REMAINDER WORK-TEMP-REM.
078600*    NOT DIVISIBLE BY 4 -- NOT A LEAP YEAR, NO FURTHER TEST
078700*    NEEDED.
078800     IF WORK-TEMP-REM NOT = 0
078900         GO TO 610-EXIT.
079000     DIVIDE WORK-DATE-YYYY BY 100
079100         GIVING WORK-TEMP-QUOT REMAINDER WORK-TEMP-REM.
079200*    DIVISIBLE BY 4 BUT NOT BY 100 -- A LEAP YEAR (E.G. 2024).
079300     IF WORK-TEMP-REM NOT = 0
079400         MOVE 'Y' TO DW-LEAP-SW
079500         GO TO 610-EXIT.
079600     DIVIDE WORK-DATE-YYYY BY 400
079700         GIVING WORK-TEMP-QUOT REMAINDER WORK-TEMP-REM.
079800*    DIVISIBLE BY 100 AS WELL -- A LEAP YEAR ONLY IF ALSO
079900*    DIVISIBLE BY 400 (E.G. 2000 IS, 1900 AND 2100 ARE NOT).
080000     IF WORK-TEMP-REM = 0
080100         MOVE 'Y' TO DW-LEAP-SW.
080200 610-EXIT.
080300     EXIT.
080400
080500*****************************************************************
080600* 620-SUBTRACT-ONE-DAY IS USED ONLY BY THE TIME ZONE BOUNDARY
080700* LOGIC (310), WHICH NEVER SHIFTS A DATE BY MORE THAN ONE DAY.
080800*****************************************************************
080900* 620-SUBTRACT-ONE-DAY -- THE MIRROR IMAGE OF 600-ADD-ONE-DAY.
081000* BACKING UP ACROSS A MONTH BOUNDARY NEEDS THE PRIOR MONTH'S
081100* LENGTH, SO 625-SET-LAST-DAY-OF-MONTH IS FALLEN INTO RATHER
081200* THAN PERFORMED SEPARATELY.
081300 620-SUBTRACT-ONE-DAY.
081400     SUBTRACT 1 FROM WORK-DATE-DD.
081500*    STILL INSIDE THE SAME MONTH -- NOTHING ELSE TO DO.
081600     IF WORK-DATE-DD NOT = 0
081700         GO TO 620-EXIT.
081800     SUBTRACT 1 FROM WORK-DATE-MM.
081900*    STILL INSIDE THE SAME CALENDAR YEAR -- FALL THROUGH TO SET
082000*    THE DAY TO THE NEW MONTH'S LAST DAY.
082100     IF WORK-DATE-MM NOT = 0
082200         GO TO 625-SET-LAST-DAY-OF-MONTH.
082300     MOVE 12 TO WORK-DATE-MM.
082400     SUBTRACT 1 FROM WORK-DATE-YYYY.
082500 625-SET-LAST-DAY-OF-MONTH.
082600     PERFORM 610-DETERMINE-LEAP-YEAR THRU 610-EXIT.
082700     MOVE DIM-ENTRY(WORK-DATE-MM) TO WS-DAYS-IN-CURRENT-MONTH.
082800     IF WORK-DATE-MM = 2 AND LEAP-YEAR
082900         MOVE 29 TO WS-DAYS-IN-CURRENT-MONTH.
083000     MOVE WS-DAYS-IN-CURRENT-MONTH TO WORK-DATE-DD.
083100 620-EXIT.
083200     EXIT.
083300
083400*****************************************************************
083500* 150-PRIME-READ-BUFFERS -- EACH READ-NEXT PARAGRAPH BELOW
083600* SKIPS PAST ANY ROWS BELONGING TO AN EARLIER USER-ID ON ITS
083700* OWN, SO PRIMING IS A SINGLE CALL PER FILE.
083800*****************************************************************
083900 150-PRIME-READ-BUFFERS.
084000*    FOOD, THEN EXERCISE, THEN WEIGHT, THEN OLD MASTER -- THE
084100*    ORDER OF THESE FOUR CALLS DOES NOT MATTER SINCE EACH FILE
084200*    IS INDEPENDENT OF THE OTHER THREE UNTIL 400-PROCESS-ONE-
084300*    REPORT-DATE STARTS COMPARING DATES ACROSS THEM.
084400     PERFORM 160-READ-NEXT-FOOD-RECORD THRU 160-EXIT.
084500     PERFORM 180-READ-NEXT-EXER-RECORD THRU 180-EXIT.
084600     PERFORM 162-READ-NEXT-WEIGHT-RECORD THRU 162-EXIT.
084700     PERFORM 164-READ-NEXT-OLD-RPTD-RECORD THRU 164-EXIT.
084800 150-EXIT.
084900     EXIT.
085000
085100*****************************************************************
085200* 05/30/01 TKL IR-01488 -- GO TO 160-READ-NEXT-FOOD-RECORD BELOW
085300* SKIPS PAST ANY OTHER MEMBER'S ROWS THAT SORT AHEAD OF OURS ON
085400* A SHARED FILE; IT DOES NOT ASSUME A PER-MEMBER EXTRACT.
085500*****************************************************************
085600* 160-READ-NEXT-FOOD-RECORD -- THE FOOD-EATEN-FILE COUNTERPART
085700* OF THE FOUR READ-NEXT PARAGRAPHS.  ADVANCES ONE RECORD AND
085800* LOOPS BACK ON ITSELF UNTIL EITHER END OF FILE OR A RECORD FOR
085900* OUR OWN USER-ID IS REACHED.
086000 160-READ-NEXT-FOOD-RECORD.
086100     READ FOOD-EATEN-FILE
086200         AT END
086300             MOVE 'Y' TO FOOD-EOF-SW
086400             GO TO 160-EXIT.
086500     ADD 1 TO FOOD-RECS-READ.
086600     IF FE-USER-ID < RPTD-PARM-USER-ID
086700         GO TO 160-READ-NEXT-FOOD-RECORD.
086800 160-EXIT.
086900     EXIT.
087000
087100* 180-READ-NEXT-EXER-RECORD -- SAME SHAPE AS 160, AGAINST
087200* EXERCISE-PERFORMED-FILE.
087300 180-READ-NEXT-EXER-RECORD.
087400     READ EXERCISE-PERFORMED-FILE
087500         AT END
087600             MOVE 'Y' TO EXER-EOF-SW
087700             GO TO 180-EXIT.
087800     ADD 1 TO EXER-RECS-READ.
087900     IF EP-USER-ID < RPTD-PARM-USER-ID
088000         GO TO 180-READ-NEXT-EXER-RECORD.
088100 180-EXIT.
088200     EXIT.
088300
088400* 162-READ-NEXT-WEIGHT-RECORD -- SAME SHAPE AS 160, AGAINST
088500* WEIGHT-FILE.
088600 162-READ-NEXT-WEIGHT-RECORD.
088700     READ WEIGHT-FILE
088800         AT END
088900             MOVE 'Y' TO WGT-EOF-SW
089000             GO TO 162-EXIT.
089100     ADD 1 TO WGT-RECS-READ.
089200     IF WT-USER-ID < RPTD-PARM-USER-ID
089300         GO TO 162-READ-NEXT-WEIGHT-RECORD.
089400 162-EXIT.
089500     EXIT.
089600
089700* 164-READ-NEXT-OLD-RPTD-RECORD -- SAME SHAPE AS 160, AGAINST
089800* OLD-REPORT-DATA-FILE.  USED BOTH BY THE DATE LOOP (440) AND BY
089900* THE CLEANUP PASS AT THE END OF THE RUN (250).
090000 164-READ-NEXT-OLD-RPTD-RECORD.
090100     READ OLD-REPORT-DATA-FILE
090200         AT END
090300             MOVE 'Y' TO OLD-RPTD-EOF-SW
090400             GO TO 164-EXIT.
090500     ADD 1 TO OLD-RPTD-RECS-READ.
090600     IF OLD-USER-ID < RPTD-PARM-USER-ID
090700         GO TO 164-READ-NEXT-OLD-RPTD-RECORD.
090800 164-EXIT.
090900     EXIT.
091000
091100*****************************************************************
091200* 400-PROCESS-ONE-REPORT-DATE -- ONE ITERATION PER CALENDAR
091300* DATE IN THE RUN; EACH DATE IS ITS OWN CONTROL BREAK AND
091400* PRODUCES EXACTLY ONE POSTED ROW.
091500*****************************************************************
091600* THE ORDER HERE MATTERS: THE WEIGHT CURSOR IS ADVANCED FIRST
091700* SO WORK-POUNDS REFLECTS THE LATEST READING ON OR BEFORE
091800* CURRENT-RPT-DATE-N BEFORE THE BURN FORMULA (CALLED OUT OF
091900* 430) NEEDS IT; THE TWO ACCUMULATORS ARE THEN ZEROED AND BUILT
092000* UP FRESH FOR THIS ONE DATE ONLY.
092100 400-PROCESS-ONE-REPORT-DATE.
092200     PERFORM 410-ADVANCE-WEIGHT-CURSOR THRU 410-EXIT.
092300     MOVE ZERO TO NET-CALORIES-ACCUM.
092400     MOVE ZERO TO NET-POINTS-ACCUM.
092500     PERFORM 420-ACCUMULATE-FOOD-EATEN THRU 420-EXIT.
092600     PERFORM 430-ACCUMULATE-EXERCISE THRU 430-EXIT.
092700     PERFORM 440-POST-REPORT-DATA-ROW THRU 440-EXIT.
092800*    ADVANCE THE CURSOR DATE FOR THE NEXT ITERATION -- DONE HERE
092900*    RATHER THAN IN 000-MAINLINE SO THE LOOP'S UNTIL TEST ALWAYS
093000*    SEES A FULLY-ADVANCED DATE, NEVER A PARTIALLY UPDATED ONE.
093100     MOVE CURRENT-RPT-DATE-GROUP TO WORK-DATE-GROUP.
093200     PERFORM 600-ADD-ONE-DAY THRU 600-EXIT.
093300     MOVE WORK-DATE-GROUP TO CURRENT-RPT-DATE-GROUP.
093400 400-EXIT.
093500     EXIT.
093600
093700*****************************************************************
093800* 02/02/94 RH IR-00622 -- WEIGHT-ON-FILE-SW MUST STAY 'N' UNTIL
093900* A WEIGHT ROW DATED ON OR BEFORE CURRENT-RPT-DATE IS SEEN, SO
094000* THE BURN FORMULA CAN FORCE A ZERO RESULT WHEN THERE IS NONE.
094100*****************************************************************
094200* 410-ADVANCE-WEIGHT-CURSOR -- WALKS THE WEIGHT FILE FORWARD,
094300* ONE READING AT A TIME, AS LONG AS THE NEXT READING BELONGS TO
094400* OUR USER-ID AND IS DATED ON OR BEFORE TODAY'S REPORT DATE.
094500* THE LAST SUCH READING SEEN WINS, SINCE THE FILE IS SORTED
094600* ASCENDING BY DATE WITHIN USER-ID.  A READING DATED AFTER
094700* CURRENT-RPT-DATE-N IS LEFT UNREAD FOR A LATER ITERATION OF
094800* THE OUTER DATE LOOP.
094900 410-ADVANCE-WEIGHT-CURSOR.
095000*    EOF, OR THE NEXT READING ALREADY BELONGS TO A LATER USER
095100*    OR A LATER DATE -- NOTHING MORE TO PULL IN FOR TODAY.
095200     IF WGT-AT-EOF
095300         GO TO 410-EXIT.
095400     IF WT-USER-ID NOT = RPTD-PARM-USER-ID
095500         GO TO 410-EXIT.
095600     IF WT-WEIGHT-DATE-N > CURRENT-RPT-DATE-N
095700         GO TO 410-EXIT.
095800*    08/22/05 LMV IR-01849 -- A VOIDED READING IS LEFT ON THE
095900*    FILE FOR AUDIT BUT MUST NEVER BE TAKEN AS THE MEMBER'S
096000*    CURRENT WEIGHT; SKIP IT AND RE-TEST THE NEXT RECORD WITHOUT
096100*    DISTURBING WORK-POUNDS OR WEIGHT-ON-FILE-SW.
096200     IF WT-ENTRY-VOIDED
096300         PERFORM 162-READ-NEXT-WEIGHT-RECORD THRU 162-EXIT
096400         GO TO 410-ADVANCE-WEIGHT-CURSOR.
096500     MOVE WT-POUNDS TO WORK-POUNDS.
096600     MOVE 'Y' TO WEIGHT-ON-FILE-SW.
096700     PERFORM 162-READ-NEXT-WEIGHT-RECORD THRU 162-EXIT.
096800     GO TO 410-ADVANCE-WEIGHT-CURSOR.
096900 410-EXIT.
097000     EXIT.
097100
097200* 420-ACCUMULATE-FOOD-EATEN -- SUMS EVERY FOOD-EATEN-RECORD
097300* DATED EXACTLY ON CURRENT-RPT-DATE-N FOR OUR USER-ID INTO THE
097400* TWO NET ACCUMULATORS.  UNLIKE THE WEIGHT CURSOR, FOOD ROWS ARE
097500* NOT CARRIED FORWARD -- A FOOD ROW ONLY EVER CONTRIBUTES TO THE
097600* ONE CALENDAR DATE IT IS DATED ON.
097700 420-ACCUMULATE-FOOD-EATEN.
097800     IF FOOD-AT-EOF
097900         GO TO 420-EXIT.
098000     IF FE-USER-ID NOT = RPTD-PARM-USER-ID
098100         GO TO 420-EXIT.
098200     IF FE-FOOD-DATE-N NOT = CURRENT-RPT-DATE-N
098300         GO TO 420-EXIT.
098400*    08/22/05 LMV IR-01849 -- A VOIDED DIARY ROW IS SKIPPED
098500*    RATHER THAN SUMMED; THE ROW STAYS ON THE FILE FOR AUDIT BUT
098600*    CONTRIBUTES NOTHING TO TODAY'S NET CALORIES OR POINTS.
098700     IF FE-ENTRY-VOIDED
098800         PERFORM 160-READ-NEXT-FOOD-RECORD THRU 160-EXIT
098900         GO TO 420-ACCUMULATE-FOOD-EATEN.
099000     ADD FE-CALORIES TO NET-CALORIES-ACCUM.
099100     ADD FE-POINTS TO NET-POINTS-ACCUM.
099200     PERFORM 160-READ-NEXT-FOOD-RECORD THRU 160-EXIT.
099300     GO TO 420-ACCUMULATE-FOOD-EATEN.
099400 420-EXIT.
099500     EXIT.
099600
099700* 430-ACCUMULATE-EXERCISE -- MIRROR IMAGE OF 420, EXCEPT THAT
099800* AN EXERCISE ROW SUBTRACTS RATHER THAN ADDS, AND MUST FIRST RUN
099900* THE MET BURN FORMULA (500/510) TO TURN MET-VALUE AND MINUTES
100000* INTO CALORIES AND POINTS BEFORE THE SUBTRACTION CAN HAPPEN.
100100 430-ACCUMULATE-EXERCISE.
100200     IF EXER-AT-EOF
100300         GO TO 430-EXIT.
100400     IF EP-USER-ID NOT = RPTD-PARM-USER-ID
100500         GO TO 430-EXIT.
100600     IF EP-EXERCISE-DATE-N NOT = CURRENT-RPT-DATE-N
100700         GO TO 430-EXIT.
100800*    08/22/05 LMV IR-01849 -- SAME VOID TREATMENT AS 420, ABOVE.
100900     IF EP-ENTRY-VOIDED
101000         PERFORM 180-READ-NEXT-EXER-RECORD THRU 180-EXIT
101100         GO TO 430-ACCUMULATE-EXERCISE.
101200     PERFORM 500-COMPUTE-CALORIES-BURNED THRU 500-EXIT.
101300     PERFORM 510-COMPUTE-POINTS-BURNED THRU 510-EXIT.
101400     SUBTRACT WS-CALORIES-BURNED FROM NET-CALORIES-ACCUM.
101500     SUBTRACT WS-POINTS-BURNED FROM NET-POINTS-ACCUM.
101600     PERFORM 180-READ-NEXT-EXER-RECORD THRU 180-EXIT.
101700     GO TO 430-ACCUMULATE-EXERCISE.
101800 430-EXIT.
101900     EXIT.
102000
102100*****************************************************************
102200* MET FORMULA: KCAL = MET-VALUE * 3.5 * WEIGHT-KG / 200 * MINUTES
102300* WEIGHT-KG = POUNDS / 2.2046.  ROUNDED ONCE, ON THE FINAL STORE,
102400* TO MATCH THE SPECIFICATION'S SINGLE ROUND-HALF-UP STEP.
102500*****************************************************************
102600* 500-COMPUTE-CALORIES-BURNED -- IF THE MEMBER HAS NO WEIGHT ON
102700* FILE AS OF TODAY'S REPORT DATE (WEIGHT-ON-FILE-SW STILL 'N'
102800* AFTER 410 RAN), THE BURN IS FORCED TO ZERO RATHER THAN
102900* COMPUTED AGAINST A BLANK OR ZERO WEIGHT -- SEE THE 02/02/94 RH
103000* IR-00622 NOTE ABOVE 410-ADVANCE-WEIGHT-CURSOR FOR WHY.
103100 500-COMPUTE-CALORIES-BURNED.
103200     IF NOT WEIGHT-ON-FILE
103300         MOVE ZERO TO WS-CALORIES-BURNED
103400         GO TO 500-EXIT.
103500     COMPUTE WS-WEIGHT-KG = WORK-POUNDS / 2.2046.
103600     COMPUTE WS-CALORIES-BURNED ROUNDED =
103700         (EP-MET-VALUE * 3.5 * WS-WEIGHT-KG / 200)
103800         * EP-MINUTES.
103900 500-EXIT.
104000     EXIT.
104100
104200* 510-COMPUTE-POINTS-BURNED -- POINTS BURNED IS A STRAIGHT
104300* CALORIES-BURNED / 50 CONVERSION, SUBJECT TO THE SAME
104400* ZERO-WEIGHT FORCE AS 500, ABOVE.
104500 510-COMPUTE-POINTS-BURNED.
104600     IF NOT WEIGHT-ON-FILE
104700         MOVE ZERO TO WS-POINTS-BURNED
104800         GO TO 510-EXIT.
104900     COMPUTE WS-POINTS-BURNED ROUNDED = WS-CALORIES-BURNED / 50.
105000 510-EXIT.
105100     EXIT.
105200
105300*****************************************************************
105400* 440-POST-REPORT-DATA-ROW -- OLD-MASTER-AHEAD / MATCHED /
105500* OLD-MASTER-BEHIND THREE-WAY COMPARE, THE SAME SHAPE USED TO
105600* POST TRANSACTIONS AGAINST THE SORTED CUSTOMER MASTER.  A
105700* BEHIND ROW (EARLIER USER, OR AN EARLIER DATE FOR THIS USER)
105800* IS COPIED THROUGH UNCHANGED; IT IS NOT OURS TO TOUCH TONIGHT.
105900*****************************************************************
106000* THE SIX COMPARES BELOW RESOLVE TO EXACTLY ONE OF THREE
106100* OUTCOMES: COPY THE OLD ROW THROUGH AS-IS (442), INSERT A BRAND
106200* NEW ROW (444), OR UPDATE THE MATCHING OLD ROW IN PLACE (446).
106300* EOF ON THE OLD MASTER IS TREATED AS "OLD ROW IS INFINITELY
106400* AHEAD" AND GOES STRAIGHT TO INSERT.
106500 440-POST-REPORT-DATA-ROW.
106600*    NO OLD ROWS LEFT AT ALL -- WHATEVER WE ARE POSTING TONIGHT
106700*    CANNOT MATCH ANYTHING ON THE OLD MASTER, SO IT IS ALWAYS A
106800*    NEW INSERT.
106900     IF OLD-RPTD-AT-EOF
107000         GO TO 444-INSERT-NEW-ROW.
107100*    OLD ROW'S USER-ID SORTS BEFORE OURS -- IT BELONGS TO A
107200*    MEMBER THIS RUN WAS NOT CALLED FOR; COPY IT THROUGH AND
107300*    KEEP READING UNTIL WE CATCH UP TO OUR OWN USER-ID.
107400     IF OLD-USER-ID < RPTD-PARM-USER-ID
107500         GO TO 442-COPY-OLD-ROW-THROUGH.
107600*    OLD ROW'S USER-ID SORTS AFTER OURS -- WE HAVE RUN PAST THE
107700*    LAST ROW THAT COULD EVER MATCH US, SO THIS CALENDAR DATE
107800*    HAS NO OLD ROW AND MUST BE A NEW INSERT.
107900     IF OLD-USER-ID > RPTD-PARM-USER-ID
108000         GO TO 444-INSERT-NEW-ROW.
108100*    SAME USER-ID FROM HERE DOWN -- NOW COMPARE THE DATE.  AN
108200*    OLD ROW DATED BEFORE TODAY'S REPORT DATE IS A DATE WE
108300*    ALREADY POSTED ON AN EARLIER RUN OR AN EARLIER ITERATION OF
108400*    THIS SAME RUN; COPY IT THROUGH UNTOUCHED.
108500     IF OLD-REPORT-DATE-N < CURRENT-RPT-DATE-N
108600         GO TO 442-COPY-OLD-ROW-THROUGH.
108700*    AN OLD ROW DATED AFTER TODAY'S REPORT DATE MEANS THIS
108800*    CALENDAR DATE HAS NEVER BEEN POSTED BEFORE -- INSERT.
108900     IF OLD-REPORT-DATE-N > CURRENT-RPT-DATE-N
109000         GO TO 444-INSERT-NEW-ROW.
109100*    NEITHER LESS THAN NOR GREATER THAN -- SAME USER-ID, SAME
109200*    DATE.  THIS IS THE MATCHED CASE; THE EXISTING ROW IS
109300*    UPDATED IN PLACE RATHER THAN DUPLICATED.
109400     GO TO 446-UPDATE-EXISTING-ROW.
109500
109600* 442-COPY-OLD-ROW-THROUGH -- THE OLD ROW BELONGS TO A DATE OR
109700* USER-ID WE ARE NOT POSTING RIGHT NOW; MOVE IT ACROSS BYTE FOR
109800* BYTE, INCLUDING REPORT-ID, ROW-STATUS-CD, CORRECTION-IND AND
109900* LAST-TOUCHED-DATE -- NONE OF WHICH ARE OURS TO CHANGE.
110000 442-COPY-OLD-ROW-THROUGH.
110100     MOVE OLD-REPORT-DATA-RECORD TO NEW-REPORT-DATA-RECORD.
110200     WRITE NEW-REPORT-DATA-RECORD.
110300     ADD 1 TO RPTD-ROWS-CARRIED.
110400     PERFORM 164-READ-NEXT-OLD-RPTD-RECORD THRU 164-EXIT.
110500     GO TO 440-POST-REPORT-DATA-ROW.
110600
110700* 444-INSERT-NEW-ROW -- NO OLD ROW EXISTS FOR THIS USER-ID AND
110800* DATE, SO A BRAND NEW ROW IS BUILT FROM SCRATCH: A FRESH
110900* REPORT-ID, THE KEY FIELDS, THE RUN-LOCAL SEQUENCE STAMP, AND
111000* (08/22/05 LMV IR-01849) A FRESH 'AC' ROW-STATUS-CD, A 'N'
111100* CORRECTION-IND, AND TODAY'S DATE IN LAST-TOUCHED-DATE -- A
111200* BRAND NEW ROW HAS OBVIOUSLY NEVER BEEN TOUCHED BEFORE TONIGHT.
111300 444-INSERT-NEW-ROW.
111400     PERFORM 520-GENERATE-REPORT-ID THRU 520-EXIT.
111500     MOVE NEW-REPORT-ID-WORK TO NEW-REPORT-ID.
111600     MOVE RPTD-PARM-USER-ID TO NEW-USER-ID.
111700     MOVE CURRENT-RPT-DATE-GROUP TO NEW-REPORT-DATE.
111800     MOVE RPTD-ID-SEQUENCE TO NEW-RECORD-SEQ-NO.
111900     MOVE 'AC' TO NEW-ROW-STATUS-CD.
112000     MOVE 'N' TO NEW-CORRECTION-IND.
112100     MOVE SYS-CURRENT-DATE TO NEW-LAST-TOUCHED-DATE.
112200     PERFORM 448-MOVE-COMPUTED-FIELDS THRU 448-EXIT.
112300     WRITE NEW-REPORT-DATA-RECORD.
112400     ADD 1 TO RPTD-ROWS-INSERTED.
112500     GO TO 440-EXIT.
112600
112700* 446-UPDATE-EXISTING-ROW -- A ROW ALREADY EXISTS FOR THIS USER
112800* AND DATE; ITS REPORT-ID, RECORD-SEQ-NO, ROW-STATUS-CD AND
112900* CORRECTION-IND ARE ALL PRESERVED UNCHANGED FROM THE OLD ROW --
113000* NONE OF THOSE FOUR FIELDS IS SET BY THIS PROGRAM, ONLY BY THE
113100* INSERT THAT FIRST CREATED THE ROW OR BY AN OFFLINE CORRECTION
113200* RUN.  ONLY LAST-TOUCHED-DATE IS REFRESHED TO TODAY, SINCE A
113300* RE-POST DOES COUNT AS TOUCHING THE ROW.
113400 446-UPDATE-EXISTING-ROW.
113500     MOVE OLD-REPORT-ID TO NEW-REPORT-ID.
113600     MOVE OLD-USER-ID TO NEW-USER-ID.
113700     MOVE OLD-REPORT-DATE TO NEW-REPORT-DATE.
113800     MOVE OLD-RECORD-SEQ-NO TO NEW-RECORD-SEQ-NO.
113900     MOVE OLD-ROW-STATUS-CD TO NEW-ROW-STATUS-CD.
114000     MOVE OLD-CORRECTION-IND TO NEW-CORRECTION-IND.
114100     MOVE SYS-CURRENT-DATE TO NEW-LAST-TOUCHED-DATE.
114200     PERFORM 448-MOVE-COMPUTED-FIELDS THRU 448-EXIT.
114300     WRITE NEW-REPORT-DATA-RECORD.
114400     ADD 1 TO RPTD-ROWS-UPDATED.
114500     PERFORM 164-READ-NEXT-OLD-RPTD-RECORD THRU 164-EXIT.
114600     GO TO 440-EXIT.
114700
114800* 448-MOVE-COMPUTED-FIELDS -- THE THREE FIELDS SHARED BY BOTH
114900* 444 AND 446: POSTED WEIGHT (ZERO WHEN NONE IS ON FILE, PER THE
115000* SAME RULE THE BURN FORMULA USES) AND THE TWO NET ACCUMULATORS
115100* BUILT UP BY 420 AND 430 FOR THIS ONE CALENDAR DATE.
115200 448-MOVE-COMPUTED-FIELDS.
115300*    POSTED WEIGHT IS ZEROED RATHER THAN LEFT AT WHATEVER STALE
115400*    VALUE WORK-POUNDS HAPPENED TO HOLD FROM AN EARLIER CALENDAR
115500*    DATE -- A MEMBER WITH NO WEIGHT ON FILE AS OF TODAY'S
115600*    REPORT DATE REPORTS ZERO POUNDS, NOT A PRIOR RUN'S READING.
115700     IF WEIGHT-ON-FILE
115800         MOVE WORK-POUNDS TO NEW-POUNDS
115900     ELSE
116000         MOVE ZERO TO NEW-POUNDS.
116100     MOVE NET-CALORIES-ACCUM TO NEW-NET-CALORIES.
116200     MOVE NET-POINTS-ACCUM TO NEW-NET-POINTS.
116300 448-EXIT.
116400     EXIT.
116500
116600 440-EXIT.
116700     EXIT.
116800
116900*****************************************************************
117000* 09/12/03 RH IR-01705 -- REPORT-ID = 'RPTD' + POSTED DATE +
117100* A 7-DIGIT RUN-LOCAL SEQUENCE, LEFT-JUSTIFIED IN THE 36-BYTE
117200* FIELD.  UNIQUE WITHIN A RUN; THE DATE PREFIX MAKES TWO RUNS'
117300* IDS EASY TO TELL APART ON AN EXCEPTION LISTING.
117400*****************************************************************
117500* 520-GENERATE-REPORT-ID -- CALLED ONLY FROM 444-INSERT-NEW-ROW;
117600* AN UPDATE (446) ALWAYS PRESERVES THE OLD ROW'S REPORT-ID
117700* INSTEAD OF CALLING HERE.  RPTD-ID-SEQUENCE IS NEVER RESET
117800* DURING A RUN, SO EVERY ROW INSERTED TONIGHT GETS A DISTINCT
117900* SEQUENCE NUMBER EVEN ACROSS DIFFERENT CALENDAR DATES.
118000 520-GENERATE-REPORT-ID.
118100*    RPTD-ID-SEQUENCE-EDIT IS AN UNSIGNED ZERO-FILLED 7-DIGIT
118200*    EDIT FIELD SO THE STRING BELOW NEVER PRODUCES A SIGN OR A
118300*    VARIABLE-WIDTH NUMBER IN THE MIDDLE OF THE REPORT-ID.
118400     ADD 1 TO RPTD-ID-SEQUENCE.
118500     MOVE RPTD-ID-SEQUENCE TO RPTD-ID-SEQUENCE-EDIT.
118600     MOVE SPACES TO NEW-REPORT-ID-WORK.
118700*    'RPTD' + 8-DIGIT YYYYMMDD + 7-DIGIT SEQUENCE = 19 BYTES OF
118800*    A 36-BYTE FIELD; THE REMAINDER STAYS BLANK-PADDED.
118900     STRING 'RPTD' CURRENT-RPT-DATE-N RPTD-ID-SEQUENCE-EDIT
119000         DELIMITED BY SIZE
119100         INTO NEW-REPORT-ID-WORK.
119200 520-EXIT.
119300     EXIT.
119400
119500*****************************************************************
119600* 250-COPY-REMAINING-OLD-ROWS -- AFTER THE DATE LOOP ENDS, ANY
119700* OLD-MASTER ROWS STILL UNREAD (LATER DATES FOR THIS USER, OR
119800* OTHER USERS ENTIRELY) MUST STILL BE CARRIED TO THE NEW MASTER.
119900*****************************************************************
120000* WITHOUT THIS PASS THE NEW MASTER WOULD LOSE EVERY ROW DATED
120100* AFTER TODAY-RPT-DATE-N AND EVERY ROW BELONGING TO ANY OTHER
120200* USER-ID ON THE FILE -- THIS PROGRAM IS CALLED ONCE PER MEMBER,
120300* BUT THE OLD MASTER HOLDS ALL MEMBERS' ROWS TOGETHER.
120400 250-COPY-REMAINING-OLD-ROWS.
120500     IF OLD-RPTD-AT-EOF
120600         GO TO 250-EXIT.
120700     MOVE OLD-REPORT-DATA-RECORD TO NEW-REPORT-DATA-RECORD.
120800     WRITE NEW-REPORT-DATA-RECORD.
120900     ADD 1 TO RPTD-ROWS-CARRIED.
121000     PERFORM 164-READ-NEXT-OLD-RPTD-RECORD THRU 164-EXIT.
121100     GO TO 250-COPY-REMAINING-OLD-ROWS.
121200 250-EXIT.
121300     EXIT.
121400 END PROGRAM RPTDU001.
