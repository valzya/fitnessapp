000100************************************************************
000200* FOODREC  --  FOOD-EATEN RECORD LAYOUT
000300************************************************************
000400*   ONE ROW PER FOOD ITEM A MEMBER LOGS AGAINST THE DIARY
000500*   ON A GIVEN CALENDAR DATE.  CALORIES AND POINTS HERE ARE
000600*   THE CONTRIBUTION OF THIS ONE LOG ENTRY ONLY -- RPTDU001
000700*   SUMS THEM BY USER-ID AND FOOD-DATE WHEN IT POSTS THE
000800*   DAILY REPORT-DATA ROW.
000900*
001000*   SOURCE RECORDS MUST ARRIVE SORTED ASCENDING BY
001100*   FE-USER-ID, FE-FOOD-DATE -- THIS MODULE DOES NOT SORT.
001200************************************************************
001300 01  FOOD-EATEN-RECORD.
001400     05  FE-USER-ID                  PIC X(36).
001500     05  FE-FOOD-DATE.
001600         10  FE-FOOD-DATE-YYYY       PIC 9(04).
001700         10  FE-FOOD-DATE-MM         PIC 9(02).
001800         10  FE-FOOD-DATE-DD         PIC 9(02).
001900     05  FE-FOOD-DATE-N REDEFINES FE-FOOD-DATE
002000                                     PIC 9(08).
002100     05  FE-CALORIES                 PIC S9(05).
002200     05  FE-POINTS                   PIC S9(03)V9(02).
002250*    FE-RECORD-SEQ-NO IS STAMPED BY THE UPSTREAM DIARY EXTRACT --
002260*    HOUSEKEEPING ONLY, NOT A KEY OR A REPORTED FIELD.
002270     05  FE-RECORD-SEQ-NO            PIC 9(06) COMP-3 VALUE 0.
002300*    FE-ENTRY-SOURCE-CD TELLS A CORRECTION RUN WHERE A ROW
002310*    ORIGINATED -- RPTDU001 ITSELF DOES NOT CARE WHICH VALUE IS
002320*    SET, IT SIMPLY SUMS THE ROW REGARDLESS OF SOURCE.
002330     05  FE-ENTRY-SOURCE-CD          PIC X(02) VALUE 'MA'.
002340         88  FE-FROM-MOBILE-APP      VALUE 'MA'.
002350         88  FE-FROM-WEB-APP         VALUE 'WB'.
002360         88  FE-FROM-BATCH-LOAD      VALUE 'BL'.
002400*    FE-LAST-TOUCHED-DATE IS THE DATE THE DIARY ROW WAS LAST
002410*    KEYED OR CORRECTED ON THE ONLINE SYSTEM -- NOT THE DATE
002420*    THE FOOD WAS EATEN (THAT IS FE-FOOD-DATE, ABOVE).
002430     05  FE-LAST-TOUCHED-DATE.
002440         10  FE-LAST-TOUCHED-YYYY    PIC 9(04).
002450         10  FE-LAST-TOUCHED-MM      PIC 9(02).
002460         10  FE-LAST-TOUCHED-DD      PIC 9(02).
002470     05  FE-LAST-TOUCHED-DATE-N REDEFINES FE-LAST-TOUCHED-DATE
002480                                     PIC 9(08).
002500*    FE-VOID-IND -- SET BY A CORRECTION RUN WHEN A MEMBER
002510*    DELETES A MISKEYED DIARY ENTRY AFTER TONIGHT'S POST; A
002520*    VOIDED ROW IS LEFT ON THE FILE FOR AUDIT AND IS NOT READ
002530*    BY 420-ACCUMULATE-FOOD-EATEN (PER THE SHOP'S "NEVER
002540*    PHYSICALLY DELETE A DIARY ROW" STANDARD).
002550     05  FE-VOID-IND                 PIC X VALUE 'N'.
002560         88  FE-ENTRY-VOIDED         VALUE 'Y'.
002570         88  FE-ENTRY-ACTIVE         VALUE 'N'.
002600     05  FILLER                      PIC X(131).
