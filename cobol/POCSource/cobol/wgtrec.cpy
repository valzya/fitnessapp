000100************************************************************
000200* WGTREC  --  WEIGHT RECORD LAYOUT
000300************************************************************
000400*   ONE ROW PER BODY-WEIGHT READING A MEMBER RECORDS.
000500*   RPTDU001 SCANS THIS FILE AHEAD OF THE CURRENT REPORT
000600*   DATE TO DETERMINE THE MOST RECENT WT-POUNDS ON OR
000700*   BEFORE THAT DATE -- A MEMBER WHO HAS NEVER RECORDED A
000800*   WEIGHT POSTS ZERO POUNDS AND ZERO EXERCISE BURN.
000900*
001000*   SOURCE RECORDS MUST ARRIVE SORTED ASCENDING BY
001100*   WT-USER-ID, WT-WEIGHT-DATE -- THIS MODULE DOES NOT SORT.
001200************************************************************
001300 01  WEIGHT-RECORD.
001400     05  WT-USER-ID                  PIC X(36).
001500     05  WT-WEIGHT-DATE.
001600         10  WT-WEIGHT-DATE-YYYY     PIC 9(04).
001700         10  WT-WEIGHT-DATE-MM       PIC 9(02).
001800         10  WT-WEIGHT-DATE-DD       PIC 9(02).
001900     05  WT-WEIGHT-DATE-N REDEFINES WT-WEIGHT-DATE
002000                                     PIC 9(08).
002100     05  WT-POUNDS                   PIC 9(03)V9(01).
002150*    WT-RECORD-SEQ-NO IS STAMPED BY THE UPSTREAM SCALE-READING
002160*    EXTRACT -- HOUSEKEEPING ONLY, NOT A KEY OR A REPORTED FIELD.
002170     05  WT-RECORD-SEQ-NO            PIC 9(06) COMP-3 VALUE 0.
002200*    WT-ENTRY-SOURCE-CD TELLS A CORRECTION RUN WHERE A READING
002210*    ORIGINATED -- RPTDU001 ITSELF DOES NOT CARE WHICH VALUE IS
002220*    SET, IT SIMPLY TAKES THE READING REGARDLESS OF SOURCE.
002230     05  WT-ENTRY-SOURCE-CD          PIC X(02) VALUE 'MA'.
002240         88  WT-FROM-MOBILE-APP      VALUE 'MA'.
002250         88  WT-FROM-WEB-APP         VALUE 'WB'.
002260         88  WT-FROM-BATCH-LOAD      VALUE 'BL'.
002300*    WT-LAST-TOUCHED-DATE IS THE DATE THE READING WAS LAST
002310*    KEYED OR CORRECTED ON THE ONLINE SYSTEM -- NOT THE DATE
002320*    THE WEIGHT WAS RECORDED (THAT IS WT-WEIGHT-DATE).
002330     05  WT-LAST-TOUCHED-DATE.
002340         10  WT-LAST-TOUCHED-YYYY    PIC 9(04).
002350         10  WT-LAST-TOUCHED-MM      PIC 9(02).
002360         10  WT-LAST-TOUCHED-DD      PIC 9(02).
002370     05  WT-LAST-TOUCHED-DATE-N REDEFINES WT-LAST-TOUCHED-DATE
002380                                     PIC 9(08).
002400*    WT-VOID-IND -- SET BY A CORRECTION RUN WHEN A MEMBER
002410*    DELETES A MISKEYED READING AFTER TONIGHT'S POST; A VOIDED
002420*    ROW IS LEFT ON THE FILE FOR AUDIT AND IS NOT READ BY
002430*    410-ADVANCE-WEIGHT-CURSOR (PER THE SHOP'S "NEVER PHYSICALLY
002440*    DELETE A DIARY ROW" STANDARD).
002450     05  WT-VOID-IND                 PIC X VALUE 'N'.
002460         88  WT-ENTRY-VOIDED         VALUE 'Y'.
002470         88  WT-ENTRY-ACTIVE         VALUE 'N'.
002500     05  FILLER                      PIC X(137).
