000100************************************************************
000200* RPTDPARM  --  RUN-PARAMETER LINKAGE RECORD FOR RPTDU001
000300************************************************************
000400*   CALLER SUPPLIES ONE USER-ID AND A START DATE; RPTDU001
000500*   POSTS THAT MEMBER'S REPORT-DATA ROWS FROM START DATE
000600*   THROUGH "TODAY" AS OBSERVED IN THE MEMBER'S OWN TIME
000700*   ZONE.  RPTD-PARM-TZ-OFFSET-MIN IS SIGNED MINUTES OF
000800*   OFFSET FROM THE SYSTEM'S DEFAULT ZONE (EAST POSITIVE).
000900************************************************************
001000 01  RPTD-RUN-PARMS.
001100     05  RPTD-PARM-USER-ID           PIC X(36).
001200     05  RPTD-PARM-START-DATE.
001300         10  RPTD-PARM-START-YYYY    PIC 9(04).
001400         10  RPTD-PARM-START-MM      PIC 9(02).
001500         10  RPTD-PARM-START-DD      PIC 9(02).
001600     05  RPTD-PARM-START-DT-N REDEFINES RPTD-PARM-START-DATE
001700                                     PIC 9(08).
001800     05  RPTD-PARM-TZ-OFFSET-MIN     PIC S9(04).
001900     05  FILLER                      PIC X(10).
