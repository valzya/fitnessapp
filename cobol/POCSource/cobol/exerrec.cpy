000100************************************************************
000200* EXERREC  --  EXERCISE-PERFORMED RECORD LAYOUT
000300************************************************************
000400*   ONE ROW PER EXERCISE A MEMBER LOGS ON A GIVEN DATE.
000500*   MET-VALUE IS THE METABOLIC EQUIVALENT OF THE ACTIVITY;
000600*   MINUTES IS HOW LONG THE MEMBER PERFORMED IT.  RPTDU001
000700*   USES THESE TWO FIELDS TOGETHER WITH THE MEMBER'S MOST
000800*   RECENT WEIGHT TO DERIVE CALORIES AND POINTS BURNED.
000900*
001000*   SOURCE RECORDS MUST ARRIVE SORTED ASCENDING BY
001100*   EP-USER-ID, EP-EXERCISE-DATE. THIS MODULE DOES NOT SORT.
001200************************************************************
001300 01  EXERCISE-PERFORMED-RECORD.
001400     05  EP-USER-ID                  PIC X(36).
001500     05  EP-EXERCISE-DATE.
001600         10  EP-EXERCISE-DATE-YYYY   PIC 9(04).
001700         10  EP-EXERCISE-DATE-MM     PIC 9(02).
001800         10  EP-EXERCISE-DATE-DD     PIC 9(02).
001900     05  EP-EXERCISE-DATE-N REDEFINES EP-EXERCISE-DATE
002000                                     PIC 9(08).
002100     05  EP-MET-VALUE                PIC 9(02)V9(01).
002200     05  EP-MINUTES                  PIC 9(03).
002250*    EP-RECORD-SEQ-NO IS STAMPED BY THE UPSTREAM DIARY EXTRACT --
002260*    HOUSEKEEPING ONLY, NOT A KEY OR A REPORTED FIELD.
002270     05  EP-RECORD-SEQ-NO            PIC 9(06) COMP-3 VALUE 0.
002300*    EP-ENTRY-SOURCE-CD TELLS A CORRECTION RUN WHERE A ROW
002310*    ORIGINATED -- RPTDU001 ITSELF DOES NOT CARE WHICH VALUE IS
002320*    SET, IT SIMPLY BURNS THE ROW REGARDLESS OF SOURCE.
002330     05  EP-ENTRY-SOURCE-CD          PIC X(02) VALUE 'MA'.
002340         88  EP-FROM-MOBILE-APP      VALUE 'MA'.
002350         88  EP-FROM-WEB-APP         VALUE 'WB'.
002360         88  EP-FROM-BATCH-LOAD      VALUE 'BL'.
002400*    EP-LAST-TOUCHED-DATE IS THE DATE THE EXERCISE ROW WAS LAST
002410*    KEYED OR CORRECTED ON THE ONLINE SYSTEM -- NOT THE DATE
002420*    THE EXERCISE WAS PERFORMED (THAT IS EP-EXERCISE-DATE).
002430     05  EP-LAST-TOUCHED-DATE.
002440         10  EP-LAST-TOUCHED-YYYY    PIC 9(04).
002450         10  EP-LAST-TOUCHED-MM      PIC 9(02).
002460         10  EP-LAST-TOUCHED-DD      PIC 9(02).
002470     05  EP-LAST-TOUCHED-DATE-N REDEFINES EP-LAST-TOUCHED-DATE
002480                                     PIC 9(08).
002500*    EP-VOID-IND -- SET BY A CORRECTION RUN WHEN A MEMBER
002510*    DELETES A MISKEYED EXERCISE ENTRY AFTER TONIGHT'S POST; A
002520*    VOIDED ROW IS LEFT ON THE FILE FOR AUDIT AND IS NOT READ
002530*    BY 430-ACCUMULATE-EXERCISE (PER THE SHOP'S "NEVER
002540*    PHYSICALLY DELETE A DIARY ROW" STANDARD).
002550     05  EP-VOID-IND                 PIC X VALUE 'N'.
002560         88  EP-ENTRY-VOIDED         VALUE 'Y'.
002570         88  EP-ENTRY-ACTIVE         VALUE 'N'.
002600     05  FILLER                      PIC X(135).
